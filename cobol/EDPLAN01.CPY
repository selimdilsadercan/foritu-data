000100******************************************************************
000110*    COPY        : EDPLAN01                                      *
000120*    APLICACION  : EDUCACION                                     *
000130*    DESCRIPCION : LAYOUT DEL REGISTRO DE SEMESTRE DE PENSUM,    *
000140*                : COMPARTIDO ENTRE EL CONVERTIDOR DE UN SOLO    *
000150*                : PENSUM Y EL CONVERTIDOR DE TODOS LOS PENSUM   *
000160*    USADO POR   : EDU35004, EDU35005                            *
000170******************************************************************
000180*    17/01/1993 DRS  EEDU0092  VERSION ORIGINAL DEL LAYOUT       *
000190*    12/10/1997 LFG  EEDU0163  SE AGREGA JERARQUIA FACULTAD/     *
000200*                              PROGRAMA/PERIODO                  *
000210******************************************************************
000220 01  EDP01-REG-SEMESTRE.
000230     02  EDP01-S-FACULTAD         PIC X(80).
000240     02  EDP01-S-PROGRAMA         PIC X(80).
000250     02  EDP01-S-PERIODO          PIC X(40).
000260     02  EDP01-S-NUM-SEMESTRE     PIC 9(02).
000270     02  EDP01-S-NUM-ITEMS        PIC 9(02).
000280     02  EDP01-S-ITEM OCCURS 15 TIMES
000290                      INDEXED BY EDP01-IX-ITEM.
000300         03  EDP01-S-ITEM-TIPO    PIC X(01).
000310             88  EDP01-ITEM-CURSO         VALUE "C".
000320             88  EDP01-ITEM-ELECTIVO      VALUE "E".
000330         03  EDP01-S-ITEM-CODIGO  PIC X(10).
000340         03  EDP01-S-ITEM-ELEC-NOM   PIC X(50).
000350         03  EDP01-S-ITEM-ELEC-CAT   PIC X(10).
000360         03  EDP01-S-ITEM-NUM-OPC    PIC 9(02).
000370         03  EDP01-S-ITEM-OPCION OCCURS 8 TIMES
000380                          INDEXED BY EDP01-IX-OPC
000390                              PIC X(10).
000400     02  FILLER                   PIC X(12).
000410*
000420 01  EDP01-LINEA-SEMESTRE         PIC X(400).
000430*
000440 01  EDP01-LINEA-CHARS REDEFINES EDP01-LINEA-SEMESTRE.
000450     02  EDP01-LC-CHAR OCCURS 400 TIMES PIC X(01).
000460*
000470 01  EDP01-ITEM-TEXTO.

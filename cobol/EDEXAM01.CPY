000100******************************************************************
000110*    COPY        : EDEXAM01                                      *
000120*    APLICACION  : EDUCACION                                     *
000130*    DESCRIPCION : LAYOUT DEL ARCHIVO DE HORARIO DE EXAMENES     *
000140*                : FINALES (PSV CON ENCABEZADO) Y DEL REGISTRO   *
000150*                : ESTRUCTURADO DE PARES ENCABEZADO/VALOR        *
000160*    USADO POR   : EDU35003                                      *
000170******************************************************************
000180*    30/08/1991 JCMS EEDU0063  VERSION ORIGINAL DEL LAYOUT       *
000190******************************************************************
000200 01  EDE01-LINEA-ENCABEZADO       PIC X(320).
000210 01  EDE01-LINEA-DATOS            PIC X(420).
000220*
000230 01  EDE01-ENCABEZADOS.
000240     02  EDE01-NUM-ENCABEZADOS    PIC 9(02).
000250     02  EDE01-ENCABEZADO OCCURS 10 TIMES
000260                      INDEXED BY EDE01-IX-ENC
000270                          PIC X(30).
000280*
000290 01  EDE01-VALORES-FILA.
000300     02  EDE01-NUM-VALORES        PIC 9(02).
000310     02  EDE01-VALOR OCCURS 10 TIMES
000320                      INDEXED BY EDE01-IX-VAL
000330                          PIC X(40).
000340*
000350 01  EDE01-REG-SALIDA.
000360     02  EDE01-S-NUM-PARES        PIC 9(02).
000370     02  EDE01-S-PAR OCCURS 10 TIMES
000380                      INDEXED BY EDE01-IX-PAR.
000390         03  EDE01-S-PAR-ENCAB    PIC X(30).
000400         03  EDE01-S-PAR-VALOR    PIC X(40).
000410     02  FILLER                   PIC X(10).
000420*
000430 01  EDE01-ENCAB-CHARS REDEFINES EDE01-LINEA-ENCABEZADO.
000440     02  EDE01-EC-CHAR OCCURS 320 TIMES PIC X(01).
000450 01  EDE01-DATOS-CHARS REDEFINES EDE01-LINEA-DATOS.

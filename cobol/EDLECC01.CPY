000100******************************************************************
000110*    COPY        : EDLECC01                                      *
000120*    APLICACION  : EDUCACION                                     *
000130*    DESCRIPCION : LAYOUT DEL REGISTRO DE SECCION/LECCION        *
000140*                : (ENTRADA PSV, 11 CAMPOS) Y DEL REGISTRO       *
000150*                : ESTRUCTURADO CON SU ARREGLO DE SESIONES       *
000160*                : Y PROGRAMAS PERMITIDOS (SALIDA)               *
000170*    USADO POR   : EDU35002                                      *
000180******************************************************************
000190*    03/05/1990 JCMS EEDU0047  VERSION ORIGINAL DEL LAYOUT       *
000200*    21/11/1996 LFG  EEDU0151  SE AMPLIA TABLA DE SESIONES A 20  *
000210******************************************************************
000220 01  EDL01-CAMPOS-ENTRADA.
000230     02  EDL01-E-LECCION-ID       PIC X(06).
000240     02  EDL01-E-CODIGO-CURSO     PIC X(10).
000250     02  EDL01-E-MODALIDAD        PIC X(15).
000260     02  EDL01-E-INSTRUCTOR       PIC X(40).
000270     02  EDL01-E-LOCALES          PIC X(60).
000280     02  EDL01-E-DIAS             PIC X(40).
000290     02  EDL01-E-HORARIOS         PIC X(60).
000300     02  EDL01-E-SALONES          PIC X(60).
000310     02  EDL01-E-CAPACIDAD        PIC X(05).
000320     02  EDL01-E-INSCRITOS        PIC X(05).
000330     02  EDL01-E-PROGRAMAS-PERM   PIC X(200).
000340     02  FILLER                   PIC X(10).
000350*
000360 01  EDL01-REG-SALIDA.
000370     02  EDL01-S-LECCION-ID       PIC X(06).
000380     02  EDL01-S-CODIGO-CURSO     PIC X(10).
000390     02  EDL01-S-MODALIDAD        PIC X(15).
000400     02  EDL01-S-INSTRUCTOR       PIC X(40).
000410     02  EDL01-S-NUM-SESIONES     PIC 9(02).
000420     02  EDL01-S-SESION OCCURS 20 TIMES
000430                      INDEXED BY EDL01-IX-SESION.
000440         03  EDL01-S-SES-LOCAL    PIC X(15).
000450         03  EDL01-S-SES-DIA      PIC X(10).
000460         03  EDL01-S-SES-HORA     PIC X(12).
000470         03  EDL01-S-SES-SALON    PIC X(12).
000480     02  EDL01-S-CAPACIDAD        PIC X(05).
000490     02  EDL01-S-INSCRITOS        PIC X(05).
000500     02  EDL01-S-NUM-PROGRAMAS    PIC 9(02).
000510     02  EDL01-S-PROGRAMA OCCURS 20 TIMES
000520                      INDEXED BY EDL01-IX-PROGRAMA
000530                          PIC X(10).
000540     02  FILLER                   PIC X(09).
000550*
000560 01  EDL01-TOKENS-LOCALES.
000570     02  EDL01-TK-LOCAL OCCURS 20 TIMES PIC X(15).
000580 01  EDL01-TOKENS-DIAS.
000590     02  EDL01-TK-DIA   OCCURS 20 TIMES PIC X(10).
000600 01  EDL01-TOKENS-HORAS.
000610     02  EDL01-TK-HORA  OCCURS 20 TIMES PIC X(12).
000620 01  EDL01-TOKENS-SALONES.
000630     02  EDL01-TK-SALON OCCURS 20 TIMES PIC X(12).
000640*
000650 01  EDL01-LOCALES-CHARS REDEFINES EDL01-E-LOCALES.
000660     02  EDL01-LC-CHAR OCCURS 60 TIMES PIC X(01).
000670 01  EDL01-DIAS-CHARS REDEFINES EDL01-E-DIAS.
000680     02  EDL01-DI-CHAR OCCURS 40 TIMES PIC X(01).
000690 01  EDL01-PROGRAMAS-CHARS REDEFINES EDL01-E-PROGRAMAS-PERM.

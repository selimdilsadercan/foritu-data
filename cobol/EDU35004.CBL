000100******************************************************************
000110* FECHA       : 05/02/1990                                       *
000120* PROGRAMADOR : CARLOS HUMBERTO SANTOS RIVAS (CHSR)              *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35004                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONVIERTE UN ARCHIVO DE TEXTO DE UN SOLO PENSUM  *
000170*             : (UNA LINEA POR SEMESTRE) EN UN ARCHIVO           *
000180*             : ESTRUCTURADO DE SEMESTRES, ANALIZANDO CADA       *
000190*             : RENGLON EN SUS CURSOS Y GRUPOS ELECTIVOS         *
000200* ARCHIVOS    : EDUC.REGACAD.PENSUM.ENTRADA                      *
000210*             : EDUC.REGACAD.PENSUM.SALIDA                       *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* BPM/RATIONAL: 114439                                           *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                     EDU35004.
000270 AUTHOR.                         CARLOS SANTOS RIVAS.
000280 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000290 DATE-WRITTEN.                   05/02/1990.
000300 DATE-COMPILED.
000310 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000320******************************************************************
000330*                B I T A C O R A   D E   C A M B I O S           *
000340******************************************************************
000350* 05/02/1990 CHSR EEDU0092 VERSION ORIGINAL DEL PROGRAMA         *
000360* 14/08/1992 JCMS EEDU0098 SE CORRIGE RECORTE DE ITEMS VACIOS    *
000370* 03/03/1995 DRS  EEDU0112 SE AGREGA ANALISIS DE GRUPOS          *
000380*                          ELECTIVOS ENTRE CORCHETES             *
000390* 12/10/1997 LFG  EEDU0163 SE AMPLIA TABLA DE ITEMS A 15         *
000400* 26/01/1999 LFG  EEDU0199 REVISION Y2K - SIN IMPACTO            *
000410* 08/07/2003 CHSR EEDU0251 SE DESCARTAN GRUPOS ELECTIVOS QUE NO  *
000420*                          CUMPLEN EL PATRON DE CORCHETES        *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000490                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT PENSUM-IN  ASSIGN TO PLANENT
000530            ORGANIZATION IS LINE SEQUENTIAL
000540            FILE STATUS IS FS-PENSUM-IN.
000550     SELECT PENSUM-OUT ASSIGN TO PLANSAL
000560            ORGANIZATION IS LINE SEQUENTIAL
000570            FILE STATUS IS FS-PENSUM-OUT.
000580*
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  PENSUM-IN.
000620 01  REG-PENSUM-IN                 PIC X(500).
000630 FD  PENSUM-OUT.
000640 01  REG-PENSUM-OUT                PIC X(2500).
000650*
000660 WORKING-STORAGE SECTION.
000670******************************************************************
000680*          LAYOUT DEL SEMESTRE DE PENSUM                         *
000690******************************************************************
000700     COPY EDPLAN01.
000710*
000720 01  FS-PENSUM-IN                  PIC X(02) VALUE SPACES.
000730     88  FS-PENSUM-IN-OK                      VALUE "00".
000740 01  FS-PENSUM-OUT                 PIC X(02) VALUE SPACES.
000750     88  FS-PENSUM-OUT-OK                      VALUE "00".
000760*
000770 01  WKS-FLAGS.
000780     02  WKS-PENSUM-IN-EOF-SW      PIC X(01) VALUE "N".
000790         88  PENSUM-IN-EOF                    VALUE "S".
000800*
000810 01  WKS-CONTADORES.
000820     02  WKS-NUM-LINEA             PIC 9(06) COMP.
000830     02  WKS-NUM-SEMESTRES         PIC 9(06) COMP.
000840     02  WKS-I                     PIC 9(04) COMP.
000850     02  WKS-K                     PIC 9(04) COMP.
000860     02  WKS-PTR                   PIC 9(04) COMP.
000870     02  WKS-NUM-ITEM-CRUDO        PIC 9(02) COMP.
000880     02  WKS-INICIO                PIC 9(04) COMP.
000890     02  WKS-FINAL                 PIC 9(04) COMP.
000900     02  WKS-LARGO                 PIC 9(04) COMP.
000910     02  WKS-POS-AST               PIC 9(04) COMP.
000920     02  WKS-POS-OPEN1             PIC 9(04) COMP.
000930     02  WKS-LEN-INNER             PIC 9(04) COMP.
000940     02  WKS-LEN-NAME              PIC 9(04) COMP.
000950     02  WKS-LEN-CAT               PIC 9(04) COMP.
000960     02  WKS-LEN-OPT               PIC 9(04) COMP.
000970     02  WKS-NUM-OPC-CRUDO         PIC 9(02) COMP.
000980*
000990 01  WKS-ITEM-VALIDO-SW            PIC X(01) VALUE "N".
001000     88  WKS-ITEM-VALIDO                      VALUE "S".
001010******************************************************************
001020*        ITEMS CRUDOS DESPUES DE SEPARAR POR "="  (REDEFINES 1)  *
001030******************************************************************
001040 01  WKS-ITEMS-CRUDOS.
001050     02  WKS-ITEM-CRUDO OCCURS 20 TIMES PIC X(80).
001060 01  WKS-ITEMS-CRUDOS-PLANA REDEFINES WKS-ITEMS-CRUDOS.
001070     02  FILLER                    PIC X(1600).
001080******************************************************************
001090*        CAMPO DE TRABAJO PARA RECORTE (REDEFINES 2)             *
001100******************************************************************
001110 01  WKS-ITEM-TRIM                 PIC X(80) VALUE SPACES.
001120 01  WKS-ITEM-TRIM-R REDEFINES WKS-ITEM-TRIM.
001130     02  WKS-IT-CHAR OCCURS 80 TIMES PIC X(01).
001140******************************************************************
001150*        TEXTO INTERNO DE UN GRUPO ELECTIVO Y SUS PIEZAS         *
001160*        (REDEFINES 3)                                           *
001170******************************************************************
001180 01  WKS-INNER                     PIC X(80) VALUE SPACES.
001190 01  WKS-INNER-R REDEFINES WKS-INNER.
001200     02  WKS-IN-CHAR OCCURS 80 TIMES PIC X(01).
001210 01  WKS-OPCIONES-CRUDAS.
001220     02  WKS-OPCION-CRUDA OCCURS 08 TIMES PIC X(10).
001230 01  WKS-GUIONES                   PIC X(66) VALUE ALL "=".
001240*
001250 PROCEDURE DIVISION.
001260******************************************************************
001270 100-PRINCIPAL SECTION.
001280     PERFORM 110-ABRE-ARCHIVOS
001290     PERFORM 200-LEE-LINEA
001300     PERFORM 900-PROCESA-LINEA THRU 900-PROCESA-LINEA-E
001310             UNTIL PENSUM-IN-EOF
001320     PERFORM 700-ESTADISTICAS
001330     PERFORM 180-CIERRA-ARCHIVOS
001340     STOP RUN.
001350 100-PRINCIPAL-E. EXIT.
001360*
001370 110-ABRE-ARCHIVOS SECTION.
001380     OPEN INPUT  PENSUM-IN
001390     OPEN OUTPUT PENSUM-OUT
001400     IF NOT FS-PENSUM-IN-OK OR NOT FS-PENSUM-OUT-OK
001410        DISPLAY "EDU35004 - ERROR AL ABRIR ARCHIVOS "
001420                FS-PENSUM-IN " / " FS-PENSUM-OUT
001430        MOVE 91 TO RETURN-CODE
001440        STOP RUN
001450     END-IF.
001460 110-ABRE-ARCHIVOS-E. EXIT.
001470*
001480 180-CIERRA-ARCHIVOS SECTION.
001490     CLOSE PENSUM-IN PENSUM-OUT.
001500 180-CIERRA-ARCHIVOS-E. EXIT.
001510*
001520 200-LEE-LINEA SECTION.
001530     READ PENSUM-IN
001540         AT END
001550            MOVE "S" TO WKS-PENSUM-IN-EOF-SW
001560     END-READ.
001570 200-LEE-LINEA-E. EXIT.
001580*
001590******************************************************************
001600*     PROCESA UNA LINEA DE SEMESTRE                              *
001610******************************************************************
001620 900-PROCESA-LINEA SECTION.
001630     ADD 1 TO WKS-NUM-LINEA
001640     IF REG-PENSUM-IN (1:500) = SPACES
001650        CONTINUE
001660     ELSE
001670        ADD 1 TO WKS-NUM-SEMESTRES
001680        INITIALIZE EDP01-REG-SEMESTRE
001690        MOVE WKS-NUM-SEMESTRES TO EDP01-S-NUM-SEMESTRE
001700        MOVE REG-PENSUM-IN TO EDP01-LINEA-SEMESTRE
001710        PERFORM 300-SEPARA-ITEMS
001720        PERFORM 310-PROCESA-ITEM VARYING WKS-I FROM 1 BY 1
001730                UNTIL WKS-I > WKS-NUM-ITEM-CRUDO
001740        PERFORM 500-ESCRIBE-SEMESTRE
001750     END-IF
001760     PERFORM 200-LEE-LINEA.
001770 900-PROCESA-LINEA-E. EXIT.
001780*
001790******************************************************************
001800*     R4 - DIVIDE LA LINEA EN ITEMS SEPARADOS POR "="            *
001810******************************************************************
001820 300-SEPARA-ITEMS SECTION.
001830     MOVE SPACES TO WKS-ITEMS-CRUDOS
001840     MOVE 1 TO WKS-NUM-ITEM-CRUDO
001850     MOVE 1 TO WKS-PTR
001860     PERFORM 305-EXAMINA-CARACTER VARYING WKS-I FROM 1 BY 1
001870             UNTIL WKS-I > 400.
001880 300-SEPARA-ITEMS-E. EXIT.
001890*
001900 305-EXAMINA-CARACTER SECTION.
001910     IF EDP01-LC-CHAR (WKS-I) = "="
001920        IF WKS-NUM-ITEM-CRUDO < 20
001930           ADD 1 TO WKS-NUM-ITEM-CRUDO
001940        END-IF
001950        MOVE 1 TO WKS-PTR
001960     ELSE
001970        STRING EDP01-LC-CHAR (WKS-I) DELIMITED BY SIZE
001980            INTO WKS-ITEM-CRUDO (WKS-NUM-ITEM-CRUDO)
001990            WITH POINTER WKS-PTR
002000        END-STRING
002010     END-IF.
002020 305-EXAMINA-CARACTER-E. EXIT.
002030*
002040******************************************************************
002050*     RECORTA Y CLASIFICA UN ITEM CRUDO (CURSO O ELECTIVO)       *
002060******************************************************************
002070 310-PROCESA-ITEM SECTION.
002080     MOVE WKS-ITEM-CRUDO (WKS-I) TO WKS-ITEM-TRIM
002090     PERFORM 350-RECORTA-ITEM-TRIM
002100     IF WKS-LARGO > 0
002110        IF WKS-IT-CHAR (1) = "[" AND WKS-IT-CHAR (WKS-LARGO) = "]"
002120           PERFORM 320-PROCESA-ELECTIVO
002130        ELSE
002140           IF EDP01-S-NUM-ITEMS < 15
002150              ADD 1 TO EDP01-S-NUM-ITEMS
002160              MOVE "C" TO EDP01-S-ITEM-TIPO (EDP01-S-NUM-ITEMS)
002170              MOVE WKS-ITEM-TRIM (1 : WKS-LARGO)
002180                TO EDP01-S-ITEM-CODIGO (EDP01-S-NUM-ITEMS)
002190           END-IF
002200        END-IF
002210     END-IF.
002220 310-PROCESA-ITEM-E. EXIT.
002230*
002240 350-RECORTA-ITEM-TRIM SECTION.
002250     MOVE 0 TO WKS-INICIO WKS-FINAL
002260     PERFORM 355-EXAMINA-ITEM-CHAR VARYING WKS-PTR FROM 1 BY 1
002270             UNTIL WKS-PTR > 80
002280     IF WKS-INICIO > 0
002290        COMPUTE WKS-LARGO = WKS-FINAL - WKS-INICIO + 1
002300        MOVE WKS-ITEM-TRIM (WKS-INICIO : WKS-LARGO)
002301                                     TO WKS-ITEM-TRIM
002310     ELSE
002320        MOVE SPACES TO WKS-ITEM-TRIM
002330        MOVE 0 TO WKS-LARGO
002340     END-IF.
002350 350-RECORTA-ITEM-TRIM-E. EXIT.
002360*
002370 355-EXAMINA-ITEM-CHAR SECTION.
002380     IF WKS-IT-CHAR (WKS-PTR) NOT = SPACE
002390        IF WKS-INICIO = 0
002400           MOVE WKS-PTR TO WKS-INICIO
002410        END-IF
002420        MOVE WKS-PTR TO WKS-FINAL
002430     END-IF.
002440 355-EXAMINA-ITEM-CHAR-E. EXIT.
002450*
002460******************************************************************
002470*     R4 - ANALIZA UN GRUPO ELECTIVO ENTRE CORCHETES             *
002480*     PATRON:  [ NOMBRE (CATEGORIA) * (OPC1|OPC2|...) ]          *
002490******************************************************************
002500 320-PROCESA-ELECTIVO SECTION.
002510     MOVE "N" TO WKS-ITEM-VALIDO-SW
002520     MOVE SPACES TO WKS-INNER
002530     COMPUTE WKS-LEN-INNER = WKS-LARGO - 2
002540     IF WKS-LEN-INNER > 0
002550        MOVE WKS-ITEM-TRIM (2 : WKS-LEN-INNER) TO WKS-INNER
002560        MOVE 0 TO WKS-POS-AST
002570        PERFORM 322-BUSCA-ASTERISCO VARYING WKS-PTR FROM 1 BY 1
002580                UNTIL WKS-PTR > WKS-LEN-INNER
002590        IF WKS-POS-AST > 2 AND WKS-POS-AST < WKS-LEN-INNER
002600           IF WKS-IN-CHAR (WKS-POS-AST - 1) = ")" AND
002610              WKS-IN-CHAR (WKS-POS-AST + 1) = "(" AND
002620              WKS-IN-CHAR (WKS-LEN-INNER) = ")"
002630              MOVE 0 TO WKS-POS-OPEN1
002640              PERFORM 324-BUSCA-PARENTESIS
002650                      VARYING WKS-PTR FROM (WKS-POS-AST - 2)
002660                      BY -1 UNTIL WKS-PTR < 1
002670              IF WKS-POS-OPEN1 > 1
002680                 COMPUTE WKS-LEN-NAME = WKS-POS-OPEN1 - 1
002690                 COMPUTE WKS-LEN-CAT  =
002700                         WKS-POS-AST - WKS-POS-OPEN1 - 2
002710                 COMPUTE WKS-LEN-OPT  =
002720                         WKS-LEN-INNER - WKS-POS-AST - 2
002730                 IF WKS-LEN-CAT > 0 AND WKS-LEN-OPT > 0
002740                    MOVE "S" TO WKS-ITEM-VALIDO-SW
002750                 END-IF
002760              END-IF
002770           END-IF
002780        END-IF
002790     END-IF
002800     IF WKS-ITEM-VALIDO AND EDP01-S-NUM-ITEMS < 15
002810        ADD 1 TO EDP01-S-NUM-ITEMS
002820        MOVE "E" TO EDP01-S-ITEM-TIPO (EDP01-S-NUM-ITEMS)
002830        MOVE WKS-INNER (1 : WKS-LEN-NAME)
002840          TO EDP01-S-ITEM-ELEC-NOM (EDP01-S-NUM-ITEMS)
002850        MOVE WKS-INNER (WKS-POS-OPEN1 + 1 : WKS-LEN-CAT)
002860          TO EDP01-S-ITEM-ELEC-CAT (EDP01-S-NUM-ITEMS)
002870        PERFORM 330-DIVIDE-OPCIONES
002880     END-IF.
002890 320-PROCESA-ELECTIVO-E. EXIT.
002900*
002910 322-BUSCA-ASTERISCO SECTION.
002920     IF WKS-IN-CHAR (WKS-PTR) = "*" AND WKS-POS-AST = 0
002930        MOVE WKS-PTR TO WKS-POS-AST
002940     END-IF.
002950 322-BUSCA-ASTERISCO-E. EXIT.
002960*
002970 324-BUSCA-PARENTESIS SECTION.
002980     IF WKS-IN-CHAR (WKS-PTR) = "(" AND WKS-POS-OPEN1 = 0
002990        MOVE WKS-PTR TO WKS-POS-OPEN1
003000     END-IF.
003010 324-BUSCA-PARENTESIS-E. EXIT.
003020*
003030 330-DIVIDE-OPCIONES SECTION.
003040     MOVE SPACES TO WKS-OPCIONES-CRUDAS
003050     MOVE 0 TO WKS-NUM-OPC-CRUDO
003060     UNSTRING WKS-INNER (WKS-POS-AST + 2 : WKS-LEN-OPT)
003070         DELIMITED BY "|"
003080         INTO WKS-OPCION-CRUDA (01) WKS-OPCION-CRUDA (02)
003090              WKS-OPCION-CRUDA (03) WKS-OPCION-CRUDA (04)
003100              WKS-OPCION-CRUDA (05) WKS-OPCION-CRUDA (06)
003110              WKS-OPCION-CRUDA (07) WKS-OPCION-CRUDA (08)
003120         TALLYING IN WKS-NUM-OPC-CRUDO
003130     END-UNSTRING
003140     IF WKS-NUM-OPC-CRUDO > 8
003150        MOVE 8 TO WKS-NUM-OPC-CRUDO
003160     END-IF
003170     MOVE WKS-NUM-OPC-CRUDO
003180       TO EDP01-S-ITEM-NUM-OPC (EDP01-S-NUM-ITEMS)
003190     PERFORM 340-RECORTA-OPCION VARYING WKS-K FROM 1 BY 1
003200             UNTIL WKS-K > WKS-NUM-OPC-CRUDO.
003210 330-DIVIDE-OPCIONES-E. EXIT.
003220*
003230 340-RECORTA-OPCION SECTION.
003240     MOVE WKS-OPCION-CRUDA (WKS-K) TO WKS-ITEM-TRIM (1:10)
003250     MOVE SPACES TO WKS-ITEM-TRIM (11:70)
003260     PERFORM 350-RECORTA-ITEM-TRIM
003270     MOVE WKS-ITEM-TRIM (1 : WKS-LARGO)
003280       TO EDP01-S-ITEM-OPCION (EDP01-S-NUM-ITEMS, WKS-K).
003290 340-RECORTA-OPCION-E. EXIT.
003300*
003310******************************************************************
003320*     ESCRIBE EL REGISTRO ESTRUCTURADO DEL SEMESTRE              *
003330******************************************************************
003340 500-ESCRIBE-SEMESTRE SECTION.
003350     MOVE EDP01-REG-SEMESTRE TO REG-PENSUM-OUT
003360     WRITE REG-PENSUM-OUT.
003370 500-ESCRIBE-SEMESTRE-E. EXIT.
003380*
003390******************************************************************
003400*     TOTALES DE CONTROL                                         *
003410******************************************************************
003420 700-ESTADISTICAS SECTION.
003430     DISPLAY WKS-GUIONES
003440     DISPLAY "EDU35004 - TOTALES DE CONTROL DE CONVERSION DE "
003450             "PENSUM (UN SOLO PLAN)"
003460     DISPLAY "TOTAL DE SEMESTRES   : " WKS-NUM-SEMESTRES
003470     DISPLAY WKS-GUIONES.

000100******************************************************************
000110* FECHA       : 09/11/1988                                       *
000120* PROGRAMADOR : MARTA JULIA OSORIO DE LEON (MJOL)                *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35003                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONVIERTE EL HORARIO DE EXAMENES FINALES (PSV    *
000170*             : CON ENCABEZADO EN LA PRIMERA LINEA) EN UN        *
000180*             : ARCHIVO ESTRUCTURADO DE PARES ENCABEZADO/VALOR,  *
000190*             : UNO POR CADA EXAMEN                              *
000200* ARCHIVOS    : EDUC.REGACAD.EXAMEN.ENTRADA                      *
000210*             : EDUC.REGACAD.EXAMEN.SALIDA                       *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* BPM/RATIONAL: 114427                                           *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                     EDU35003.
000270 AUTHOR.                         MARTA OSORIO DE LEON.
000280 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000290 DATE-WRITTEN.                   09/11/1988.
000300 DATE-COMPILED.
000310 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000320******************************************************************
000330*                B I T A C O R A   D E   C A M B I O S           *
000340******************************************************************
000350* 09/11/1988 MJOL EEDU0063 VERSION ORIGINAL DEL PROGRAMA         *
000360* 22/05/1990 JCMS EEDU0066 SE ABORTA CUANDO EL ARCHIVO VIENE     *
000370*                          VACIO (SIN LINEA DE ENCABEZADO)       *
000380* 13/12/1994 DRS  EEDU0102 SE RECORTAN ESPACIOS DE ENCABEZADOS   *
000390*                          Y VALORES ANTES DE ESCRIBIRLOS        *
000400* 07/08/1997 LFG  EEDU0157 SE RELLENA O TRUNCA FILAS CON UN      *
000410*                          NUMERO DE VALORES DISTINTO AL DE      *
000420*                          ENCABEZADOS                           *
000430* 19/01/1999 LFG  EEDU0199 REVISION Y2K - SIN IMPACTO            *
000440* 30/06/2006 MJOL EEDU0287 SE ABORTA CUANDO NO HAY NINGUNA FILA  *
000450*                          DE DATOS DESPUES DEL ENCABEZADO       *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000520                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT EXAMEN-IN  ASSIGN TO EXAMENT
000560            ORGANIZATION IS LINE SEQUENTIAL
000570            FILE STATUS IS FS-EXAMEN-IN.
000580     SELECT EXAMEN-OUT ASSIGN TO EXAMSAL
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-EXAMEN-OUT.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  EXAMEN-IN.
000650 01  REG-EXAMEN-IN                 PIC X(500).
000660 FD  EXAMEN-OUT.
000670 01  REG-EXAMEN-OUT                PIC X(900).
000680*
000690 WORKING-STORAGE SECTION.
000700******************************************************************
000710*          LAYOUT DEL EXAMEN DE ENTRADA Y DE SALIDA              *
000720******************************************************************
000730     COPY EDEXAM01.
000740*
000750 01  FS-EXAMEN-IN                  PIC X(02) VALUE SPACES.
000760     88  FS-EXAMEN-IN-OK                      VALUE "00".
000770 01  FS-EXAMEN-OUT                 PIC X(02) VALUE SPACES.
000780     88  FS-EXAMEN-OUT-OK                      VALUE "00".
000790*
000800 01  WKS-FLAGS.
000810     02  WKS-EXAMEN-IN-EOF-SW      PIC X(01) VALUE "N".
000820         88  EXAMEN-IN-EOF                    VALUE "S".
000830*
000840 01  WKS-CONTADORES.
000850     02  WKS-NUM-LINEA             PIC 9(06) COMP.
000860     02  WKS-TOTAL-EXAMENES        PIC 9(06) COMP.
000870     02  WKS-NUM-CRUDO             PIC 9(02) COMP.
000880     02  WKS-I                     PIC 9(04) COMP.
000890     02  WKS-INICIO                PIC 9(04) COMP.
000900     02  WKS-FINAL                 PIC 9(04) COMP.
000910     02  WKS-LARGO                 PIC 9(04) COMP.
000920******************************************************************
000930*        TABLA CRUDA COMPARTIDA PARA ENCABEZADOS Y VALORES       *
000940*        (REDEFINES 1 - VISTA DE LA TABLA COMO UNA SOLA CADENA)  *
000950******************************************************************
000960 01  WKS-TABLA-CRUDA.
000970     02  WKS-CRUDO OCCURS 10 TIMES INDEXED BY WKS-IX-CR
000980                       PIC X(40).
000990 01  WKS-TABLA-CRUDA-PLANA REDEFINES WKS-TABLA-CRUDA.
001000     02  FILLER                    PIC X(400).
001010******************************************************************
001020*        CAMPO DE TRABAJO PARA RECORTE DE ESPACIOS (REDEFINES 2) *
001030******************************************************************
001040 01  WKS-CAMPO-RECORTADO           PIC X(40) VALUE SPACES.
001050 01  WKS-CAMPO-RECORTADO-R REDEFINES WKS-CAMPO-RECORTADO.
001060     02  WKS-CR-CHAR OCCURS 40 TIMES PIC X(01).
001070******************************************************************
001080*        PRIMER REGISTRO COMO MUESTRA DE CONTROL (REDEFINES 3)   *
001090******************************************************************
001100 01  WKS-MUESTRA-PARES.
001110     02  WKS-MUESTRA-PAR OCCURS 10 TIMES.
001120         03  WKS-MUESTRA-ENCAB     PIC X(30).
001130         03  WKS-MUESTRA-VALOR     PIC X(40).
001140 01  WKS-MUESTRA-PARES-PLANA REDEFINES WKS-MUESTRA-PARES.
001150     02  FILLER                    PIC X(700).
001160 01  WKS-NUM-MUESTRA                PIC 9(02) COMP VALUE ZERO.
001170 01  WKS-GUIONES                    PIC X(66) VALUE ALL "=".
001180*
001190 PROCEDURE DIVISION.
001200******************************************************************
001210 100-PRINCIPAL SECTION.
001220     PERFORM 110-ABRE-ARCHIVOS
001230     PERFORM 150-LEE-ENCABEZADO
001240     PERFORM 200-LEE-EXAMEN
001250     PERFORM 900-PROCESA-REGISTRO THRU 900-PROCESA-REGISTRO-E
001260             UNTIL EXAMEN-IN-EOF
001270     IF WKS-TOTAL-EXAMENES = 0
001280        DISPLAY "EDU35003 - ERROR: EL ARCHIVO NO CONTIENE "
001290                "NINGUNA FILA DE DATOS DESPUES DEL ENCABEZADO"
001300        MOVE 92 TO RETURN-CODE
001310        CLOSE EXAMEN-IN EXAMEN-OUT
001320        STOP RUN
001330     END-IF
001340     PERFORM 700-ESTADISTICAS
001350     PERFORM 180-CIERRA-ARCHIVOS
001360     STOP RUN.
001370 100-PRINCIPAL-E. EXIT.
001380*
001390 110-ABRE-ARCHIVOS SECTION.
001400     OPEN INPUT  EXAMEN-IN
001410     OPEN OUTPUT EXAMEN-OUT
001420     IF NOT FS-EXAMEN-IN-OK OR NOT FS-EXAMEN-OUT-OK
001430        DISPLAY "EDU35003 - ERROR AL ABRIR ARCHIVOS "
001440                FS-EXAMEN-IN " / " FS-EXAMEN-OUT
001450        MOVE 91 TO RETURN-CODE
001460        STOP RUN
001470     END-IF.
001480 110-ABRE-ARCHIVOS-E. EXIT.
001490*
001500 180-CIERRA-ARCHIVOS SECTION.
001510     CLOSE EXAMEN-IN EXAMEN-OUT.
001520 180-CIERRA-ARCHIVOS-E. EXIT.
001530*
001540******************************************************************
001550*     LEE Y DIVIDE LA LINEA 1 DE ENCABEZADOS                     *
001560******************************************************************
001570 150-LEE-ENCABEZADO SECTION.
001580     READ EXAMEN-IN INTO EDE01-LINEA-ENCABEZADO
001590         AT END
001600            DISPLAY "EDU35003 - ERROR: EL ARCHIVO DE EXAMENES "
001610                    "VIENE VACIO, NO TIENE LINEA DE ENCABEZADO"
001620            MOVE 92 TO RETURN-CODE
001630            CLOSE EXAMEN-IN EXAMEN-OUT
001640            STOP RUN
001650     END-READ
001660     MOVE SPACES TO WKS-TABLA-CRUDA
001670     MOVE 0 TO WKS-NUM-CRUDO
001680     UNSTRING EDE01-LINEA-ENCABEZADO DELIMITED BY "|"
001690         INTO WKS-CRUDO (01) WKS-CRUDO (02) WKS-CRUDO (03)
001700              WKS-CRUDO (04) WKS-CRUDO (05) WKS-CRUDO (06)
001710              WKS-CRUDO (07) WKS-CRUDO (08) WKS-CRUDO (09)
001720              WKS-CRUDO (10)
001730         TALLYING IN WKS-NUM-CRUDO
001740     END-UNSTRING
001750     MOVE WKS-NUM-CRUDO TO EDE01-NUM-ENCABEZADOS
001760     PERFORM 160-RECORTA-ENCABEZADO VARYING WKS-IX-CR FROM 1
001770             BY 1 UNTIL WKS-IX-CR > WKS-NUM-CRUDO.
001780 150-LEE-ENCABEZADO-E. EXIT.
001790*
001800 160-RECORTA-ENCABEZADO SECTION.
001810     MOVE WKS-CRUDO (WKS-IX-CR) TO WKS-CAMPO-RECORTADO
001820     PERFORM 250-RECORTA-CAMPO
001830     MOVE WKS-CAMPO-RECORTADO
001840       TO EDE01-ENCABEZADO (WKS-IX-CR).
001850 160-RECORTA-ENCABEZADO-E. EXIT.
001860*
001870 200-LEE-EXAMEN SECTION.
001880     READ EXAMEN-IN
001890         AT END
001900            MOVE "S" TO WKS-EXAMEN-IN-EOF-SW
001910     END-READ.
001920 200-LEE-EXAMEN-E. EXIT.
001930*
001940******************************************************************
001950*     PROCESA UNA FILA DE DATOS DEL HORARIO DE EXAMENES          *
001960******************************************************************
001970 900-PROCESA-REGISTRO SECTION.
001980     ADD 1 TO WKS-NUM-LINEA
001990     IF REG-EXAMEN-IN (1:500) = SPACES
002000        CONTINUE
002010     ELSE
002020        MOVE SPACES TO WKS-TABLA-CRUDA
002030        MOVE 0 TO WKS-NUM-CRUDO
002040        UNSTRING REG-EXAMEN-IN DELIMITED BY "|"
002050            INTO WKS-CRUDO (01) WKS-CRUDO (02) WKS-CRUDO (03)
002060                 WKS-CRUDO (04) WKS-CRUDO (05) WKS-CRUDO (06)
002070                 WKS-CRUDO (07) WKS-CRUDO (08) WKS-CRUDO (09)
002080                 WKS-CRUDO (10)
002090            TALLYING IN WKS-NUM-CRUDO
002100        END-UNSTRING
002110        IF WKS-NUM-CRUDO NOT = EDE01-NUM-ENCABEZADOS
002120           DISPLAY "EDU35003 - ADVERTENCIA LINEA " WKS-NUM-LINEA
002130                   " VALORES = " WKS-NUM-CRUDO " ENCABEZADOS = "
002140                   EDE01-NUM-ENCABEZADOS
002150        END-IF
002160        INITIALIZE EDE01-S-NUM-PARES EDE01-S-PAR
002170        MOVE EDE01-NUM-ENCABEZADOS TO EDE01-S-NUM-PARES
002180        PERFORM 910-ARMA-PAR VARYING WKS-IX-CR FROM 1 BY 1
002190                UNTIL WKS-IX-CR > EDE01-NUM-ENCABEZADOS
002200        PERFORM 500-ESCRIBE-EXAMEN
002210        ADD 1 TO WKS-TOTAL-EXAMENES
002220        IF WKS-TOTAL-EXAMENES = 1
002230           MOVE EDE01-S-NUM-PARES TO WKS-NUM-MUESTRA
002240           MOVE SPACES TO WKS-MUESTRA-PARES
002250           PERFORM 920-GUARDA-MUESTRA VARYING WKS-IX-CR FROM 1
002260                   BY 1 UNTIL WKS-IX-CR > WKS-NUM-MUESTRA
002270        END-IF
002280     END-IF
002290     PERFORM 200-LEE-EXAMEN.
002300 900-PROCESA-REGISTRO-E. EXIT.
002310*
002320 910-ARMA-PAR SECTION.
002330     MOVE EDE01-ENCABEZADO (WKS-IX-CR)
002340       TO EDE01-S-PAR-ENCAB (WKS-IX-CR)
002350     IF WKS-IX-CR <= WKS-NUM-CRUDO
002360        MOVE WKS-CRUDO (WKS-IX-CR) TO WKS-CAMPO-RECORTADO
002370        PERFORM 250-RECORTA-CAMPO
002380        MOVE WKS-CAMPO-RECORTADO TO EDE01-S-PAR-VALOR (WKS-IX-CR)
002390     END-IF.
002400 910-ARMA-PAR-E. EXIT.
002410*
002420 920-GUARDA-MUESTRA SECTION.
002430     MOVE EDE01-S-PAR-ENCAB (WKS-IX-CR)
002440       TO WKS-MUESTRA-ENCAB (WKS-IX-CR)
002450     MOVE EDE01-S-PAR-VALOR (WKS-IX-CR)
002460       TO WKS-MUESTRA-VALOR (WKS-IX-CR).
002470 920-GUARDA-MUESTRA-E. EXIT.
002480*
002490******************************************************************
002500*     RECORTA ESPACIOS INICIALES Y FINALES DE WKS-CAMPO-RECORTADO*
002510******************************************************************
002520 250-RECORTA-CAMPO SECTION.
002530     MOVE 0 TO WKS-INICIO WKS-FINAL
002540     PERFORM 255-EXAMINA-CARACTER VARYING WKS-I FROM 1 BY 1
002550             UNTIL WKS-I > 40
002560     IF WKS-INICIO > 0
002570        COMPUTE WKS-LARGO = WKS-FINAL - WKS-INICIO + 1
002580        MOVE WKS-CAMPO-RECORTADO (WKS-INICIO : WKS-LARGO)
002590          TO WKS-CAMPO-RECORTADO
002600     ELSE
002610        MOVE SPACES TO WKS-CAMPO-RECORTADO
002620     END-IF.
002630 250-RECORTA-CAMPO-E. EXIT.
002640*
002650 255-EXAMINA-CARACTER SECTION.
002660     IF WKS-CR-CHAR (WKS-I) NOT = SPACE
002670        IF WKS-INICIO = 0
002680           MOVE WKS-I TO WKS-INICIO
002690        END-IF
002700        MOVE WKS-I TO WKS-FINAL
002710     END-IF.
002720 255-EXAMINA-CARACTER-E. EXIT.
002730*
002740******************************************************************
002750*     ESCRIBE EL REGISTRO ESTRUCTURADO DEL EXAMEN                *
002760******************************************************************
002770 500-ESCRIBE-EXAMEN SECTION.
002780     MOVE EDE01-REG-SALIDA TO REG-EXAMEN-OUT
002790     WRITE REG-EXAMEN-OUT.
002800 500-ESCRIBE-EXAMEN-E. EXIT.
002810*
002820******************************************************************
002830*     TOTALES DE CONTROL Y MUESTRA DEL PRIMER REGISTRO           *
002840******************************************************************
002850 700-ESTADISTICAS SECTION.
002860     DISPLAY WKS-GUIONES
002870     DISPLAY "EDU35003 - TOTALES DE CONTROL DE CONVERSION DE "
002880             "EXAMENES"
002890     DISPLAY "TOTAL DE EXAMENES    : " WKS-TOTAL-EXAMENES
002900     DISPLAY "MUESTRA - PRIMER REGISTRO:"
002910     PERFORM 710-MUESTRA-PAR VARYING WKS-IX-CR FROM 1 BY 1
002920             UNTIL WKS-IX-CR > 10
002930     DISPLAY WKS-GUIONES.
002940 700-ESTADISTICAS-E. EXIT.
002950*
002960 710-MUESTRA-PAR SECTION.
002970     IF WKS-MUESTRA-ENCAB (WKS-IX-CR) NOT = SPACES
002980        DISPLAY "  " WKS-MUESTRA-ENCAB (WKS-IX-CR) " : "
002990                WKS-MUESTRA-VALOR (WKS-IX-CR)
003000     END-IF.

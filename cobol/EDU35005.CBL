000100******************************************************************
000110* FECHA       : 14/06/1991                                       *
000120* PROGRAMADOR : ANA LUCIA MEJIA DE PAZ (ALMP)                    *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35005                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONVIERTE EL ARCHIVO DE TEXTO CON TODOS LOS      *
000170*             : PENSUM DE LA UNIVERSIDAD (ENCABEZADOS DE         *
000180*             : FACULTAD/PROGRAMA/PERIODO EN ESTILO MARKDOWN)    *
000190*             : EN UN ARCHIVO ESTRUCTURADO DE SEMESTRES,         *
000200*             : MANTENIENDO EL CONTEXTO JERARQUICO VIGENTE       *
000210* ARCHIVOS    : EDUC.REGACAD.PENSUM.TODOS.ENTRADA                *
000220*             : EDUC.REGACAD.PENSUM.TODOS.SALIDA                 *
000230* PROGRAMA(S) : NO APLICA                                        *
000240* BPM/RATIONAL: 114440                                           *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.                     EDU35005.
000280 AUTHOR.                         ANA MEJIA DE PAZ.
000290 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000300 DATE-WRITTEN.                   14/06/1991.
000310 DATE-COMPILED.
000320 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000330******************************************************************
000340*                B I T A C O R A   D E   C A M B I O S           *
000350******************************************************************
000360* 14/06/1991 ALMP EEDU0093 VERSION ORIGINAL DEL PROGRAMA, BASADO *
000370*                          EN LA LOGICA DE ANALISIS DE ITEMS DE  *
000380*                          EDU35004                              *
000390* 30/11/1993 JCMS EEDU0099 SE IGNORAN SEMESTRES ANTES DEL PRIMER *
000400*                          ENCABEZADO DE PERIODO                 *
000410* 12/10/1997 LFG  EEDU0163 SE AMPLIA TABLA DE ITEMS A 15         *
000420* 19/04/1999 LFG  EEDU0199 REVISION Y2K - SIN IMPACTO            *
000430* 02/09/2005 ALMP EEDU0277 SE AGREGA LISTADO DE FACULTAD CON SUS *
000440*                          PROGRAMAS EN LOS TOTALES DE CONTROL   *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000510                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT PENSUM-IN  ASSIGN TO PLANTOD
000550            ORGANIZATION IS LINE SEQUENTIAL
000560            FILE STATUS IS FS-PENSUM-IN.
000570     SELECT PENSUM-OUT ASSIGN TO PLANTSL
000580            ORGANIZATION IS LINE SEQUENTIAL
000590            FILE STATUS IS FS-PENSUM-OUT.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  PENSUM-IN.
000640 01  REG-PENSUM-IN                 PIC X(500).
000650 FD  PENSUM-OUT.
000660 01  REG-PENSUM-OUT                PIC X(2500).
000670*
000680 WORKING-STORAGE SECTION.
000690******************************************************************
000700*          LAYOUT DEL SEMESTRE DE PENSUM                         *
000710******************************************************************
000720     COPY EDPLAN01.
000730*
000740 01  FS-PENSUM-IN                  PIC X(02) VALUE SPACES.
000750     88  FS-PENSUM-IN-OK                      VALUE "00".
000760 01  FS-PENSUM-OUT                 PIC X(02) VALUE SPACES.
000770     88  FS-PENSUM-OUT-OK                      VALUE "00".
000780*
000790 01  WKS-FLAGS.
000800     02  WKS-PENSUM-IN-EOF-SW      PIC X(01) VALUE "N".
000810         88  PENSUM-IN-EOF                    VALUE "S".
000820     02  WKS-ITEM-VALIDO-SW        PIC X(01) VALUE "N".
000830         88  WKS-ITEM-VALIDO                  VALUE "S".
000840*
000850 01  WKS-TIPO-LINEA                PIC X(01) VALUE "O".
000860     88  WKS-LINEA-FACULTAD                   VALUE "F".
000870     88  WKS-LINEA-PROGRAMA                   VALUE "G".
000880     88  WKS-LINEA-PERIODO                    VALUE "D".
000890     88  WKS-LINEA-SEMESTRE-SW                VALUE "S".
000900     88  WKS-LINEA-OTRA                       VALUE "O".
000910*
000920 01  WKS-CONTADORES.
000930     02  WKS-NUM-LINEA             PIC 9(06) COMP.
000940     02  WKS-NUM-FACULTADES        PIC 9(04) COMP.
000950     02  WKS-NUM-PROGRAMAS         PIC 9(04) COMP.
000960     02  WKS-NUM-PERIODOS          PIC 9(04) COMP.
000970     02  WKS-NUM-SEMESTRES         PIC 9(06) COMP.
000980     02  WKS-SEM-EN-PERIODO        PIC 9(02) COMP.
000990     02  WKS-I                     PIC 9(04) COMP.
001000     02  WKS-K                     PIC 9(04) COMP.
001010     02  WKS-PTR                   PIC 9(04) COMP.
001020     02  WKS-NUM-ITEM-CRUDO        PIC 9(02) COMP.
001030     02  WKS-INICIO                PIC 9(04) COMP.
001040     02  WKS-FINAL                 PIC 9(04) COMP.
001050     02  WKS-LARGO                 PIC 9(04) COMP.
001060     02  WKS-POS-AST               PIC 9(04) COMP.
001070     02  WKS-POS-OPEN1             PIC 9(04) COMP.
001080     02  WKS-LEN-INNER             PIC 9(04) COMP.
001090     02  WKS-LEN-NAME              PIC 9(04) COMP.
001100     02  WKS-LEN-CAT               PIC 9(04) COMP.
001110     02  WKS-LEN-OPT               PIC 9(04) COMP.
001120     02  WKS-NUM-OPC-CRUDO         PIC 9(02) COMP.
001130*
001140 01  WKS-CONTEXTO.
001150     02  WKS-CTX-FACULTAD          PIC X(80) VALUE SPACES.
001160     02  WKS-CTX-PROGRAMA          PIC X(80) VALUE SPACES.
001170     02  WKS-CTX-PERIODO           PIC X(40) VALUE SPACES.
001180******************************************************************
001190*        ITEMS CRUDOS DESPUES DE SEPARAR POR "="  (REDEFINES 1)  *
001200******************************************************************
001210 01  WKS-ITEMS-CRUDOS.
001220     02  WKS-ITEM-CRUDO OCCURS 20 TIMES PIC X(80).
001230 01  WKS-ITEMS-CRUDOS-PLANA REDEFINES WKS-ITEMS-CRUDOS.
001240     02  FILLER                    PIC X(1600).
001250******************************************************************
001260*        CAMPO DE TRABAJO PARA RECORTE (REDEFINES 2)             *
001270******************************************************************
001280 01  WKS-ITEM-TRIM                 PIC X(80) VALUE SPACES.
001290 01  WKS-ITEM-TRIM-R REDEFINES WKS-ITEM-TRIM.
001300     02  WKS-IT-CHAR OCCURS 80 TIMES PIC X(01).
001310******************************************************************
001320*        TEXTO INTERNO DE UN GRUPO ELECTIVO  (REDEFINES 3)       *
001330******************************************************************
001340 01  WKS-INNER                     PIC X(80) VALUE SPACES.
001350 01  WKS-INNER-R REDEFINES WKS-INNER.
001360     02  WKS-IN-CHAR OCCURS 80 TIMES PIC X(01).
001370 01  WKS-OPCIONES-CRUDAS.
001380     02  WKS-OPCION-CRUDA OCCURS 08 TIMES PIC X(10).
001390******************************************************************
001400*        LISTADO FACULTAD -> PROGRAMA PARA TOTALES DE CONTROL    *
001410******************************************************************
001420 01  WKS-LISTADO-FAC-PROG.
001430     02  WKS-LISTADO OCCURS 30 TIMES.
001440         03  WKS-LST-FACULTAD      PIC X(80) VALUE SPACES.
001450         03  WKS-LST-PROGRAMA      PIC X(80) VALUE SPACES.
001460 01  WKS-BUFFER-LINEA               PIC X(500) VALUE SPACES.
001470 01  WKS-GUIONES                    PIC X(66) VALUE ALL "=".
001480*
001490 PROCEDURE DIVISION.
001500******************************************************************
001510 100-PRINCIPAL SECTION.
001520     PERFORM 110-ABRE-ARCHIVOS
001530     PERFORM 200-LEE-LINEA
001540     PERFORM 900-PROCESA-LINEA THRU 900-PROCESA-LINEA-E
001550             UNTIL PENSUM-IN-EOF
001560     PERFORM 700-ESTADISTICAS
001570     PERFORM 180-CIERRA-ARCHIVOS
001580     STOP RUN.
001590 100-PRINCIPAL-E. EXIT.
001600*
001610 110-ABRE-ARCHIVOS SECTION.
001620     OPEN INPUT  PENSUM-IN
001630     OPEN OUTPUT PENSUM-OUT
001640     IF NOT FS-PENSUM-IN-OK OR NOT FS-PENSUM-OUT-OK
001650        DISPLAY "EDU35005 - ERROR AL ABRIR ARCHIVOS "
001660                FS-PENSUM-IN " / " FS-PENSUM-OUT
001670        MOVE 91 TO RETURN-CODE
001680        STOP RUN
001690     END-IF.
001700 110-ABRE-ARCHIVOS-E. EXIT.
001710*
001720 180-CIERRA-ARCHIVOS SECTION.
001730     CLOSE PENSUM-IN PENSUM-OUT.
001740 180-CIERRA-ARCHIVOS-E. EXIT.
001750*
001760 200-LEE-LINEA SECTION.
001770     READ PENSUM-IN
001780         AT END
001790            MOVE "S" TO WKS-PENSUM-IN-EOF-SW
001800     END-READ.
001810 200-LEE-LINEA-E. EXIT.
001820*
001830******************************************************************
001840*     PROCESA UNA LINEA DEL ARCHIVO DE TODOS LOS PENSUM          *
001850******************************************************************
001860 900-PROCESA-LINEA SECTION.
001870     ADD 1 TO WKS-NUM-LINEA
001880     IF REG-PENSUM-IN (1:500) = SPACES
001890        CONTINUE
001900     ELSE
001910        PERFORM 210-CLASIFICA-LINEA
001920        EVALUATE TRUE
001930           WHEN WKS-LINEA-FACULTAD
001940              PERFORM 220-INICIA-FACULTAD
001950           WHEN WKS-LINEA-PROGRAMA
001960              PERFORM 230-INICIA-PROGRAMA
001970           WHEN WKS-LINEA-PERIODO
001980              PERFORM 240-INICIA-PERIODO
001990           WHEN WKS-LINEA-SEMESTRE-SW
002000              IF WKS-CTX-PERIODO NOT = SPACES
002010                 PERFORM 250-PROCESA-SEMESTRE
002020              END-IF
002030           WHEN OTHER
002040              CONTINUE
002050        END-EVALUATE
002060     END-IF
002070     PERFORM 200-LEE-LINEA.
002080 900-PROCESA-LINEA-E. EXIT.
002090*
002100******************************************************************
002110*     DETERMINA SI LA LINEA ES FACULTAD/PROGRAMA/PERIODO/SEM     *
002120******************************************************************
002130 210-CLASIFICA-LINEA SECTION.
002140     MOVE "O" TO WKS-TIPO-LINEA
002150     EVALUATE TRUE
002160        WHEN REG-PENSUM-IN (1:4) = "### "
002170           MOVE "D" TO WKS-TIPO-LINEA
002180        WHEN REG-PENSUM-IN (1:3) = "## "
002190           MOVE "G" TO WKS-TIPO-LINEA
002200        WHEN REG-PENSUM-IN (1:2) = "# "
002210           MOVE "F" TO WKS-TIPO-LINEA
002220        WHEN OTHER
002230           PERFORM 215-CONTIENE-IGUAL
002240           IF WKS-ITEM-VALIDO
002250              MOVE "S" TO WKS-TIPO-LINEA
002260           END-IF
002270     END-EVALUATE.
002280 210-CLASIFICA-LINEA-E. EXIT.
002290*
002300 215-CONTIENE-IGUAL SECTION.
002310     MOVE REG-PENSUM-IN TO WKS-BUFFER-LINEA
002320     MOVE "N" TO WKS-ITEM-VALIDO-SW
002330     PERFORM 216-EXAMINA-IGUAL VARYING WKS-PTR FROM 1 BY 1
002340             UNTIL WKS-PTR > 500.
002350 215-CONTIENE-IGUAL-E. EXIT.
002360*
002370 216-EXAMINA-IGUAL SECTION.
002380     IF WKS-BUFFER-LINEA (WKS-PTR : 1) = "="
002390        MOVE "S" TO WKS-ITEM-VALIDO-SW
002400     END-IF.
002410 216-EXAMINA-IGUAL-E. EXIT.
002420*
002430 220-INICIA-FACULTAD SECTION.
002440     ADD 1 TO WKS-NUM-FACULTADES
002450     MOVE SPACES TO WKS-CTX-FACULTAD
002460     MOVE REG-PENSUM-IN (3 : 78) TO WKS-CTX-FACULTAD
002470     MOVE SPACES TO WKS-CTX-PROGRAMA
002480     MOVE SPACES TO WKS-CTX-PERIODO.
002490 220-INICIA-FACULTAD-E. EXIT.
002500*
002510 230-INICIA-PROGRAMA SECTION.
002520     ADD 1 TO WKS-NUM-PROGRAMAS
002530     MOVE SPACES TO WKS-CTX-PROGRAMA
002540     MOVE REG-PENSUM-IN (4 : 77) TO WKS-CTX-PROGRAMA
002550     MOVE SPACES TO WKS-CTX-PERIODO
002560     IF WKS-NUM-PROGRAMAS <= 30
002570        MOVE WKS-CTX-FACULTAD TO
002571              WKS-LST-FACULTAD (WKS-NUM-PROGRAMAS)
002580        MOVE WKS-CTX-PROGRAMA TO
002581              WKS-LST-PROGRAMA (WKS-NUM-PROGRAMAS)
002590     END-IF.
002600 230-INICIA-PROGRAMA-E. EXIT.
002610*
002620 240-INICIA-PERIODO SECTION.
002630     ADD 1 TO WKS-NUM-PERIODOS
002640     MOVE SPACES TO WKS-CTX-PERIODO
002650     MOVE REG-PENSUM-IN (5 : 36) TO WKS-CTX-PERIODO
002660     MOVE 0 TO WKS-SEM-EN-PERIODO.
002670 240-INICIA-PERIODO-E. EXIT.
002680*
002690******************************************************************
002700*     PROCESA UNA LINEA DE SEMESTRE BAJO EL CONTEXTO VIGENTE     *
002710******************************************************************
002720 250-PROCESA-SEMESTRE SECTION.
002730     ADD 1 TO WKS-NUM-SEMESTRES
002740     ADD 1 TO WKS-SEM-EN-PERIODO
002750     INITIALIZE EDP01-REG-SEMESTRE
002760     MOVE WKS-CTX-FACULTAD TO EDP01-S-FACULTAD
002770     MOVE WKS-CTX-PROGRAMA TO EDP01-S-PROGRAMA
002780     MOVE WKS-CTX-PERIODO  TO EDP01-S-PERIODO
002790     MOVE WKS-SEM-EN-PERIODO TO EDP01-S-NUM-SEMESTRE
002800     MOVE REG-PENSUM-IN TO EDP01-LINEA-SEMESTRE
002810     PERFORM 300-SEPARA-ITEMS
002820     PERFORM 310-PROCESA-ITEM VARYING WKS-I FROM 1 BY 1
002830             UNTIL WKS-I > WKS-NUM-ITEM-CRUDO
002840     PERFORM 500-ESCRIBE-SEMESTRE.
002850 250-PROCESA-SEMESTRE-E. EXIT.
002860*
002870******************************************************************
002880*     R4 - DIVIDE LA LINEA EN ITEMS SEPARADOS POR "="            *
002890******************************************************************
002900 300-SEPARA-ITEMS SECTION.
002910     MOVE SPACES TO WKS-ITEMS-CRUDOS
002920     MOVE 1 TO WKS-NUM-ITEM-CRUDO
002930     MOVE 1 TO WKS-PTR
002940     PERFORM 305-EXAMINA-CARACTER VARYING WKS-I FROM 1 BY 1
002950             UNTIL WKS-I > 400.
002960 300-SEPARA-ITEMS-E. EXIT.
002970*
002980 305-EXAMINA-CARACTER SECTION.
002990     IF EDP01-LC-CHAR (WKS-I) = "="
003000        IF WKS-NUM-ITEM-CRUDO < 20
003010           ADD 1 TO WKS-NUM-ITEM-CRUDO
003020        END-IF
003030        MOVE 1 TO WKS-PTR
003040     ELSE
003050        STRING EDP01-LC-CHAR (WKS-I) DELIMITED BY SIZE
003060            INTO WKS-ITEM-CRUDO (WKS-NUM-ITEM-CRUDO)
003070            WITH POINTER WKS-PTR
003080        END-STRING
003090     END-IF.
003100 305-EXAMINA-CARACTER-E. EXIT.
003110*
003120******************************************************************
003130*     RECORTA Y CLASIFICA UN ITEM CRUDO (CURSO O ELECTIVO)       *
003140******************************************************************
003150 310-PROCESA-ITEM SECTION.
003160     MOVE WKS-ITEM-CRUDO (WKS-I) TO WKS-ITEM-TRIM
003170     PERFORM 350-RECORTA-ITEM-TRIM
003180     IF WKS-LARGO > 0
003190        IF WKS-IT-CHAR (1) = "[" AND WKS-IT-CHAR (WKS-LARGO) = "]"
003200           PERFORM 320-PROCESA-ELECTIVO
003210        ELSE
003220           IF EDP01-S-NUM-ITEMS < 15
003230              ADD 1 TO EDP01-S-NUM-ITEMS
003240              MOVE "C" TO EDP01-S-ITEM-TIPO (EDP01-S-NUM-ITEMS)
003250              MOVE WKS-ITEM-TRIM (1 : WKS-LARGO)
003260                TO EDP01-S-ITEM-CODIGO (EDP01-S-NUM-ITEMS)
003270           END-IF
003280        END-IF
003290     END-IF.
003300 310-PROCESA-ITEM-E. EXIT.
003310*
003320 350-RECORTA-ITEM-TRIM SECTION.
003330     MOVE 0 TO WKS-INICIO WKS-FINAL
003340     PERFORM 355-EXAMINA-ITEM-CHAR VARYING WKS-PTR FROM 1 BY 1
003350             UNTIL WKS-PTR > 80
003360     IF WKS-INICIO > 0
003370        COMPUTE WKS-LARGO = WKS-FINAL - WKS-INICIO + 1
003380        MOVE WKS-ITEM-TRIM (WKS-INICIO : WKS-LARGO)
003381                                     TO WKS-ITEM-TRIM
003390     ELSE
003400        MOVE SPACES TO WKS-ITEM-TRIM
003410        MOVE 0 TO WKS-LARGO
003420     END-IF.
003430 350-RECORTA-ITEM-TRIM-E. EXIT.
003440*
003450 355-EXAMINA-ITEM-CHAR SECTION.
003460     IF WKS-IT-CHAR (WKS-PTR) NOT = SPACE
003470        IF WKS-INICIO = 0
003480           MOVE WKS-PTR TO WKS-INICIO
003490        END-IF
003500        MOVE WKS-PTR TO WKS-FINAL
003510     END-IF.
003520 355-EXAMINA-ITEM-CHAR-E. EXIT.
003530*
003540******************************************************************
003550*     R4 - ANALIZA UN GRUPO ELECTIVO ENTRE CORCHETES             *
003560*     PATRON:  [ NOMBRE (CATEGORIA) * (OPC1|OPC2|...) ]          *
003570******************************************************************
003580 320-PROCESA-ELECTIVO SECTION.
003590     MOVE "N" TO WKS-ITEM-VALIDO-SW
003600     MOVE SPACES TO WKS-INNER
003610     COMPUTE WKS-LEN-INNER = WKS-LARGO - 2
003620     IF WKS-LEN-INNER > 0
003630        MOVE WKS-ITEM-TRIM (2 : WKS-LEN-INNER) TO WKS-INNER
003640        MOVE 0 TO WKS-POS-AST
003650        PERFORM 322-BUSCA-ASTERISCO VARYING WKS-PTR FROM 1 BY 1
003660                UNTIL WKS-PTR > WKS-LEN-INNER
003670        IF WKS-POS-AST > 2 AND WKS-POS-AST < WKS-LEN-INNER
003680           IF WKS-IN-CHAR (WKS-POS-AST - 1) = ")" AND
003690              WKS-IN-CHAR (WKS-POS-AST + 1) = "(" AND
003700              WKS-IN-CHAR (WKS-LEN-INNER) = ")"
003710              MOVE 0 TO WKS-POS-OPEN1
003720              PERFORM 324-BUSCA-PARENTESIS
003730                      VARYING WKS-PTR FROM (WKS-POS-AST - 2)
003740                      BY -1 UNTIL WKS-PTR < 1
003750              IF WKS-POS-OPEN1 > 1
003760                 COMPUTE WKS-LEN-NAME = WKS-POS-OPEN1 - 1
003770                 COMPUTE WKS-LEN-CAT  =
003780                         WKS-POS-AST - WKS-POS-OPEN1 - 2
003790                 COMPUTE WKS-LEN-OPT  =
003800                         WKS-LEN-INNER - WKS-POS-AST - 2
003810                 IF WKS-LEN-CAT > 0 AND WKS-LEN-OPT > 0
003820                    MOVE "S" TO WKS-ITEM-VALIDO-SW
003830                 END-IF
003840              END-IF
003850           END-IF
003860        END-IF
003870     END-IF
003880     IF WKS-ITEM-VALIDO AND EDP01-S-NUM-ITEMS < 15
003890        ADD 1 TO EDP01-S-NUM-ITEMS
003900        MOVE "E" TO EDP01-S-ITEM-TIPO (EDP01-S-NUM-ITEMS)
003910        MOVE WKS-INNER (1 : WKS-LEN-NAME)
003920          TO EDP01-S-ITEM-ELEC-NOM (EDP01-S-NUM-ITEMS)
003930        MOVE WKS-INNER (WKS-POS-OPEN1 + 1 : WKS-LEN-CAT)
003940          TO EDP01-S-ITEM-ELEC-CAT (EDP01-S-NUM-ITEMS)
003950        PERFORM 330-DIVIDE-OPCIONES
003960     END-IF.
003970 320-PROCESA-ELECTIVO-E. EXIT.
003980*
003990 322-BUSCA-ASTERISCO SECTION.
004000     IF WKS-IN-CHAR (WKS-PTR) = "*" AND WKS-POS-AST = 0
004010        MOVE WKS-PTR TO WKS-POS-AST
004020     END-IF.
004030 322-BUSCA-ASTERISCO-E. EXIT.
004040*
004050 324-BUSCA-PARENTESIS SECTION.
004060     IF WKS-IN-CHAR (WKS-PTR) = "(" AND WKS-POS-OPEN1 = 0
004070        MOVE WKS-PTR TO WKS-POS-OPEN1
004080     END-IF.
004090 324-BUSCA-PARENTESIS-E. EXIT.
004100*
004110 330-DIVIDE-OPCIONES SECTION.
004120     MOVE SPACES TO WKS-OPCIONES-CRUDAS
004130     MOVE 0 TO WKS-NUM-OPC-CRUDO
004140     UNSTRING WKS-INNER (WKS-POS-AST + 2 : WKS-LEN-OPT)
004150         DELIMITED BY "|"
004160         INTO WKS-OPCION-CRUDA (01) WKS-OPCION-CRUDA (02)
004170              WKS-OPCION-CRUDA (03) WKS-OPCION-CRUDA (04)
004180              WKS-OPCION-CRUDA (05) WKS-OPCION-CRUDA (06)
004190              WKS-OPCION-CRUDA (07) WKS-OPCION-CRUDA (08)
004200         TALLYING IN WKS-NUM-OPC-CRUDO
004210     END-UNSTRING
004220     IF WKS-NUM-OPC-CRUDO > 8
004230        MOVE 8 TO WKS-NUM-OPC-CRUDO
004240     END-IF
004250     MOVE WKS-NUM-OPC-CRUDO
004260       TO EDP01-S-ITEM-NUM-OPC (EDP01-S-NUM-ITEMS)
004270     PERFORM 340-RECORTA-OPCION VARYING WKS-K FROM 1 BY 1
004280             UNTIL WKS-K > WKS-NUM-OPC-CRUDO.
004290 330-DIVIDE-OPCIONES-E. EXIT.
004300*
004310 340-RECORTA-OPCION SECTION.
004320     MOVE WKS-OPCION-CRUDA (WKS-K) TO WKS-ITEM-TRIM (1:10)
004330     MOVE SPACES TO WKS-ITEM-TRIM (11:70)
004340     PERFORM 350-RECORTA-ITEM-TRIM
004350     MOVE WKS-ITEM-TRIM (1 : WKS-LARGO)
004360       TO EDP01-S-ITEM-OPCION (EDP01-S-NUM-ITEMS, WKS-K).
004370 340-RECORTA-OPCION-E. EXIT.
004380*
004390******************************************************************
004400*     ESCRIBE EL REGISTRO ESTRUCTURADO DEL SEMESTRE              *
004410******************************************************************
004420 500-ESCRIBE-SEMESTRE SECTION.
004430     MOVE EDP01-REG-SEMESTRE TO REG-PENSUM-OUT
004440     WRITE REG-PENSUM-OUT.
004450 500-ESCRIBE-SEMESTRE-E. EXIT.
004460*
004470******************************************************************
004480*     TOTALES DE CONTROL Y LISTADO FACULTAD -> PROGRAMA          *
004490******************************************************************
004500 700-ESTADISTICAS SECTION.
004510     DISPLAY WKS-GUIONES
004520     DISPLAY "EDU35005 - TOTALES DE CONTROL DE CONVERSION DE "
004530             "TODOS LOS PENSUM"
004540     DISPLAY "FACULTADES           : " WKS-NUM-FACULTADES
004550     DISPLAY "PROGRAMAS             : " WKS-NUM-PROGRAMAS
004560     DISPLAY "PERIODOS              : " WKS-NUM-PERIODOS
004570     DISPLAY "SEMESTRES             : " WKS-NUM-SEMESTRES
004580     DISPLAY "LISTADO FACULTAD -> PROGRAMA:"
004590     PERFORM 710-MUESTRA-LISTADO VARYING WKS-I FROM 1 BY 1
004600             UNTIL WKS-I > WKS-NUM-PROGRAMAS
004610     DISPLAY WKS-GUIONES.
004620 700-ESTADISTICAS-E. EXIT.
004630*
004640 710-MUESTRA-LISTADO SECTION.
004650     IF WKS-I <= 30
004660        DISPLAY "  " WKS-LST-FACULTAD (WKS-I) " -> "
004670                WKS-LST-PROGRAMA (WKS-I)
004680     END-IF.

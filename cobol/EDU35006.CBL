000100******************************************************************
000110* FECHA       : 30/01/1993                                       *
000120* PROGRAMADOR : JORGE ESTUARDO LOPEZ MARROQUIN (JELM)            *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35006                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALCULA LA NOTA FINAL DE UN ESTUDIANTE A PARTIR  *
000170*             : DE SUS COMPONENTES DE EXAMEN (QUIZ, PARCIAL,     *
000180*             : FINAL, ETC.), SU ANALISIS ESTADISTICO (Z-SCORE Y *
000190*             : PERCENTIL) Y LA CLASIFICACION EN LETRA SEGUN EL  *
000200*             : METODO DE CALIFICACION CONFIGURADO (CATALOGO O   *
000210*             : CURVA/DESVIACION ESTANDAR), IMPRIMIENDO EL       *
000220*             : REPORTE RESUMEN DE CALCULO DE NOTA               *
000230* ARCHIVOS    : EDUC.REGACAD.NOTA.ENTRADA                        *
000240*             : EDUC.REGACAD.NOTA.REPORTE                        *
000250* PROGRAMA(S) : NO APLICA                                        *
000260* BPM/RATIONAL: 114451                                           *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.                     EDU35006.
000300 AUTHOR.                         JORGE LOPEZ MARROQUIN.
000310 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000320 DATE-WRITTEN.                   30/01/1993.
000330 DATE-COMPILED.
000340 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000350******************************************************************
000360*                B I T A C O R A   D E   C A M B I O S           *
000370******************************************************************
000380* 30/01/1993 JELM EEDU0104 VERSION ORIGINAL - CALCULO DE NOTA    *
000390*                          PONDERADA Y ESCALA DE CATALOGO        *
000400* 17/06/1995 DRS  EEDU0131 SE AGREGA ESCALA SD (CURVA) Y         *
000410*                          SELECCION DE METODO CON RESPALDO      *
000420*                          AUTOMATICO A CATALOGO                 *
000430* 04/02/1999 LFG  EEDU0199 SE AGREGA ANALISIS POR COMPONENTE     *
000440*                          (Z-SCORE Y PERCENTIL VIA FUNCION DE   *
000450*                          ERROR) Y REVISION Y2K GENERAL         *
000460* 21/03/2001 DRS  EEDU0216 SE CORRIGE PESO POR DEFECTO CUANDO    *
000470*                          TODOS LOS COMPONENTES VIENEN EN CERO  *
000480* 09/10/2007 JELM EEDU0299 SE AGREGAN ESTADISTICAS RESUMEN AL    *
000490*                          PIE DEL REPORTE (PROMEDIO, MIN, MAX)  *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000560                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT NOTA-IN   ASSIGN TO NOTAENT
000600            ORGANIZATION IS LINE SEQUENTIAL
000610            FILE STATUS IS FS-NOTA-IN.
000620     SELECT NOTA-OUT  ASSIGN TO NOTAREP
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS IS FS-NOTA-OUT.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  NOTA-IN.
000690 01  REG-NOTA-IN                   PIC X(60).
000700 FD  NOTA-OUT.
000710 01  REG-NOTA-OUT                  PIC X(132).
000720*
000730 WORKING-STORAGE SECTION.
000740******************************************************************
000750*     LAYOUT DEL COMPONENTE, DEL METODO Y LINEAS DEL REPORTE     *
000760******************************************************************
000770     COPY EDNOTA01.
000780*
000790 01  FS-NOTA-IN                    PIC X(02) VALUE SPACES.
000800     88  FS-NOTA-IN-OK                        VALUE "00".
000810 01  FS-NOTA-OUT                   PIC X(02) VALUE SPACES.
000820     88  FS-NOTA-OUT-OK                       VALUE "00".
000830*
000840 01  WKS-FLAGS.
000850     02  WKS-NOTA-IN-EOF-SW        PIC X(01) VALUE "N".
000860         88  NOTA-IN-EOF                      VALUE "S".
000870     02  WKS-USA-SD-SW             PIC X(01) VALUE "N".
000880         88  WKS-USA-SD                       VALUE "S".
000890*
000900 01  WKS-CONTADORES.
000910     02  WKS-NUM-COMP              PIC 9(02) COMP VALUE ZERO.
000920     02  WKS-I                     PIC 9(02) COMP.
000930******************************************************************
000940*     TABLA DE COMPONENTES CARGADOS (REDEFINES 1)                *
000950******************************************************************
000960 01  WKS-TABLA-COMPONENTES.
000970     02  WKS-COMP OCCURS 20 TIMES INDEXED BY WKS-IX-COMP.
000980         03  WKS-CMP-NOMBRE        PIC X(20)      VALUE SPACES.
000990         03  WKS-CMP-NOTA          PIC S9(03)V99  VALUE ZERO.
001000         03  WKS-CMP-PORCENTAJE    PIC S9(03)V99  VALUE ZERO.
001010         03  WKS-CMP-PROMEDIO      PIC S9(03)V99  VALUE ZERO.
001020         03  WKS-CMP-DESVIACION    PIC S9(03)V99  VALUE ZERO.
001030         03  WKS-CMP-Z             PIC S9(03)V9999 VALUE ZERO.
001040         03  WKS-CMP-PERCENTIL     PIC S9(03)V9999 VALUE ZERO.
001050         03  WKS-CMP-CONTRIB       PIC S9(05)V9999 VALUE ZERO.
001060 01  WKS-TABLA-PLANA REDEFINES WKS-TABLA-COMPONENTES.
001070     02  FILLER OCCURS 20 TIMES    PIC X(49).
001080******************************************************************
001090*     ACUMULADORES DE NOTA FINAL, CLASE Y ESTADISTICAS           *
001100******************************************************************
001110 01  WKS-ACUMULADORES.
001120     02  WKS-SUMA-PCT              PIC S9(05)V9999 VALUE ZERO.
001130     02  WKS-SUMA-PONDERADO        PIC S9(07)V9999 VALUE ZERO.
001140     02  WKS-FINAL-NUM             PIC S9(05)V9999 VALUE ZERO.
001150     02  WKS-CLASE-AVG             PIC S9(05)V9999 VALUE ZERO.
001160     02  WKS-CLASE-SD2             PIC S9(07)V9999 VALUE ZERO.
001170     02  WKS-CLASE-SD              PIC S9(05)V9999 VALUE ZERO.
001180     02  WKS-CLASE-Z               PIC S9(05)V9999 VALUE ZERO.
001190     02  WKS-SUMA-SCORE            PIC S9(07)V9999 VALUE ZERO.
001200     02  WKS-PROMEDIO-SCORE        PIC S9(05)V9999 VALUE ZERO.
001210     02  WKS-MIN-SCORE             PIC S9(03)V99   VALUE ZERO.
001220     02  WKS-MAX-SCORE             PIC S9(03)V99   VALUE ZERO.
001230******************************************************************
001240*     REGISTROS DE SALIDA PARA EL REPORTE                        *
001250******************************************************************
001260 01  WKS-LETRA-FINAL               PIC X(02) VALUE SPACES.
001270 01  WKS-METODO-USADO              PIC X(10) VALUE SPACES.
001280******************************************************************
001290*     CONSTANTES DE LA APROXIMACION DE LA FUNCION DE ERROR       *
001300*     (REDEFINES 2 - VISTA DE LAS CONSTANTES COMO UNA TABLA)     *
001310******************************************************************
001320 01  WKS-CONST-ERF.
001330     02  WKS-ERF-A1                PIC S9V9999999 VALUE 0.3480242.
001340     02  WKS-ERF-A2                PIC S9V9999999 VALUE -.0958798.
001350     02  WKS-ERF-A3                PIC S9V9999999 VALUE 0.7478556.
001360     02  WKS-ERF-P                 PIC S9V9999999 VALUE 0.4704700.
001370 01  WKS-CONST-ERF-TABLA REDEFINES WKS-CONST-ERF.
001380     02  WKS-ERF-CONST OCCURS 4 TIMES PIC S9V9999999.
001390******************************************************************
001400*     CAMPOS DE TRABAJO PARA ERF / EXP / RAIZ                    *
001410******************************************************************
001420 01  WKS-ERF-Z                     PIC S9(03)V9999 VALUE ZERO.
001430 01  WKS-ERF-X                     PIC S9(05)V9999 VALUE ZERO.
001440 01  WKS-ERF-W                     PIC S9(05)V9999 VALUE ZERO.
001450 01  WKS-ERF-RESULT                PIC S9(03)V9999 VALUE ZERO.
001460 01  WKS-EXP-X                     PIC S9(05)V9999 VALUE ZERO.
001470 01  WKS-EXP-U                     PIC S9(05)V9999 VALUE ZERO.
001480 01  WKS-EXP-R                     PIC S9(03)V9999 VALUE ZERO.
001490 01  WKS-RAIZ-X                    PIC S9(07)V9999 VALUE ZERO.
001500 01  WKS-RAIZ-R                    PIC S9(05)V9999 VALUE ZERO.
001510 01  WKS-RAIZ-CNT                  PIC 9(02) COMP VALUE ZERO.
001520******************************************************************
001530*     FECHA DE CORRIDA Y VISTA DESGLOSADA (REDEFINES 3)          *
001540******************************************************************
001550 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.
001560 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001570     02  WKS-FS-ANIO                PIC 9(04).
001580     02  WKS-FS-MES                 PIC 9(02).
001590     02  WKS-FS-DIA                 PIC 9(02).
001600*
001610 PROCEDURE DIVISION.
001620******************************************************************
001630 100-PRINCIPAL SECTION.
001640     PERFORM 110-ABRE-ARCHIVOS
001650     PERFORM 150-LEE-METODO
001660     PERFORM 200-CARGA-COMPONENTES
001670     PERFORM 300-APLICA-PESO-DEFAULT
001680     PERFORM 400-CALCULA-NOTA-FINAL
001690     PERFORM 450-CALCULA-ESTADISTICAS-CLASE
001700     PERFORM 460-SELECCIONA-METODO
001710     PERFORM 470-ASIGNA-LETRA
001720     PERFORM 500-CALCULA-ANALISIS-COMPONENTES
001730     PERFORM 600-ESCRIBE-REPORTE
001740     PERFORM 180-CIERRA-ARCHIVOS
001750     STOP RUN.
001760 100-PRINCIPAL-E. EXIT.
001770*
001780 110-ABRE-ARCHIVOS SECTION.
001790     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
001800     OPEN INPUT  NOTA-IN
001810     OPEN OUTPUT NOTA-OUT
001820     IF NOT FS-NOTA-IN-OK OR NOT FS-NOTA-OUT-OK
001830        DISPLAY "EDU35006 - ERROR AL ABRIR ARCHIVOS "
001840                FS-NOTA-IN " / " FS-NOTA-OUT
001850        MOVE 91 TO RETURN-CODE
001860        STOP RUN
001870     END-IF.
001880 110-ABRE-ARCHIVOS-E. EXIT.
001890*
001900 180-CIERRA-ARCHIVOS SECTION.
001910     CLOSE NOTA-IN NOTA-OUT.
001920 180-CIERRA-ARCHIVOS-E. EXIT.
001930*
001940******************************************************************
001950*     LEE EL REGISTRO DE CONTROL CON EL METODO DE CALIFICACION   *
001960******************************************************************
001970 150-LEE-METODO SECTION.
001980     READ NOTA-IN
001990         AT END
002000            DISPLAY "EDU35006 - ERROR: ARCHIVO DE ENTRADA SIN "
002010                    "REGISTRO DE CONTROL DE METODO"
002020            MOVE 92 TO RETURN-CODE
002030            CLOSE NOTA-IN NOTA-OUT
002040            STOP RUN
002050     END-READ
002060     MOVE REG-NOTA-IN TO EDN01-REG-METODO.
002070 150-LEE-METODO-E. EXIT.
002080*
002090******************************************************************
002100*     CARGA HASTA 20 REGISTROS DE COMPONENTE DE EXAMEN           *
002110******************************************************************
002120 200-CARGA-COMPONENTES SECTION.
002130     PERFORM 210-LEE-COMPONENTE
002140     PERFORM 220-ACUMULA-COMPONENTE THRU 220-ACUMULA-COMPONENTE-E
002150             UNTIL NOTA-IN-EOF.
002160 200-CARGA-COMPONENTES-E. EXIT.
002170*
002180 210-LEE-COMPONENTE SECTION.
002190     READ NOTA-IN
002200         AT END
002210            MOVE "S" TO WKS-NOTA-IN-EOF-SW
002220     END-READ.
002230 210-LEE-COMPONENTE-E. EXIT.
002240*
002250 220-ACUMULA-COMPONENTE SECTION.
002260     IF REG-NOTA-IN (1:60) NOT = SPACES AND WKS-NUM-COMP < 20
002270        MOVE REG-NOTA-IN TO EDN01-REG-COMPONENTE
002280        ADD 1 TO WKS-NUM-COMP
002290        MOVE EDN01-C-NOMBRE TO
002291              WKS-CMP-NOMBRE (WKS-NUM-COMP)
002300        MOVE EDN01-C-NOTA          TO WKS-CMP-NOTA (WKS-NUM-COMP)
002310        MOVE EDN01-C-PORCENTAJE TO
002311              WKS-CMP-PORCENTAJE (WKS-NUM-COMP)
002320        MOVE EDN01-C-PROMEDIO TO
002321              WKS-CMP-PROMEDIO (WKS-NUM-COMP)
002330        MOVE EDN01-C-DESV-ESTANDAR TO
002331              WKS-CMP-DESVIACION (WKS-NUM-COMP)
002340     END-IF
002350     PERFORM 210-LEE-COMPONENTE.
002360 220-ACUMULA-COMPONENTE-E. EXIT.
002370*
002380******************************************************************
002390*     R5 - ASIGNA EL PESO POR DEFECTO A COMPONENTES EN CERO      *
002400******************************************************************
002410 300-APLICA-PESO-DEFAULT SECTION.
002420     IF WKS-NUM-COMP > 0
002430        PERFORM 310-ASIGNA-PESO VARYING WKS-IX-COMP FROM 1 BY 1
002440                UNTIL WKS-IX-COMP > WKS-NUM-COMP
002450     END-IF.
002460 300-APLICA-PESO-DEFAULT-E. EXIT.
002470*
002480 310-ASIGNA-PESO SECTION.
002490     IF WKS-CMP-PORCENTAJE (WKS-IX-COMP) = 0
002500        COMPUTE WKS-CMP-PORCENTAJE (WKS-IX-COMP) ROUNDED =
002510                100 / WKS-NUM-COMP
002520     END-IF.
002530 310-ASIGNA-PESO-E. EXIT.
002540*
002550******************************************************************
002560*     R6 - CALCULA LA NOTA FINAL PONDERADA                      *
002570******************************************************************
002580 400-CALCULA-NOTA-FINAL SECTION.
002590     MOVE ZERO TO WKS-SUMA-PCT WKS-SUMA-PONDERADO WKS-FINAL-NUM
002600     IF WKS-NUM-COMP > 0
002610        PERFORM 410-SUMA-COMPONENTE VARYING WKS-IX-COMP FROM 1
002620                BY 1 UNTIL WKS-IX-COMP > WKS-NUM-COMP
002630        IF WKS-SUMA-PCT > 0
002640           COMPUTE WKS-FINAL-NUM ROUNDED =
002650                   WKS-SUMA-PONDERADO * (100 / WKS-SUMA-PCT)
002660        END-IF
002670     END-IF
002680     MOVE WKS-FINAL-NUM TO EDN01-F-NOTA-EDIT.
002690 400-CALCULA-NOTA-FINAL-E. EXIT.
002700*
002710 410-SUMA-COMPONENTE SECTION.
002720     ADD WKS-CMP-PORCENTAJE (WKS-IX-COMP) TO WKS-SUMA-PCT
002730     COMPUTE WKS-CMP-CONTRIB (WKS-IX-COMP) ROUNDED =
002740             WKS-CMP-NOTA (WKS-IX-COMP) *
002750             WKS-CMP-PORCENTAJE (WKS-IX-COMP) / 100
002760     ADD WKS-CMP-CONTRIB (WKS-IX-COMP) TO WKS-SUMA-PONDERADO.
002770 410-SUMA-COMPONENTE-E. EXIT.
002780*
002790******************************************************************
002800*     R10 - PROMEDIO Y DESVIACION DE CLASE PONDERADOS            *
002810******************************************************************
002820 450-CALCULA-ESTADISTICAS-CLASE SECTION.
002830     MOVE ZERO TO WKS-CLASE-AVG WKS-CLASE-SD2 WKS-CLASE-SD
002840     IF WKS-SUMA-PCT > 0
002850        PERFORM 455-SUMA-CLASE VARYING WKS-IX-COMP FROM 1 BY 1
002860                UNTIL WKS-IX-COMP > WKS-NUM-COMP
002870        COMPUTE WKS-CLASE-AVG ROUNDED =
002880                WKS-CLASE-AVG / WKS-SUMA-PCT
002890        COMPUTE WKS-CLASE-SD2 ROUNDED =
002900                WKS-CLASE-SD2 / WKS-SUMA-PCT
002910        IF WKS-CLASE-SD2 > 0
002920           MOVE WKS-CLASE-SD2 TO WKS-RAIZ-X
002930           PERFORM 860-CALCULA-RAIZ
002940           MOVE WKS-RAIZ-R TO WKS-CLASE-SD
002950        END-IF
002960     END-IF.
002970 450-CALCULA-ESTADISTICAS-CLASE-E. EXIT.
002980*
002990 455-SUMA-CLASE SECTION.
003000     ADD WKS-CMP-PROMEDIO (WKS-IX-COMP) *
003010         WKS-CMP-PORCENTAJE (WKS-IX-COMP) TO WKS-CLASE-AVG
003020     ADD WKS-CMP-DESVIACION (WKS-IX-COMP) *
003030         WKS-CMP-DESVIACION (WKS-IX-COMP) *
003040         WKS-CMP-PORCENTAJE (WKS-IX-COMP) TO WKS-CLASE-SD2.
003050 455-SUMA-CLASE-E. EXIT.
003060*
003070******************************************************************
003080*     R11 - SELECCIONA EL METODO DE CALIFICACION CON RESPALDO    *
003090******************************************************************
003100 460-SELECCIONA-METODO SECTION.
003110     MOVE "N" TO WKS-USA-SD-SW
003120     IF EDN01-M-METODO (1:2) = "SD" AND WKS-CLASE-SD > 0
003130        MOVE "S"  TO WKS-USA-SD-SW
003140        MOVE "SD" TO WKS-METODO-USADO
003150     ELSE
003160        MOVE "CATALOG" TO WKS-METODO-USADO
003170        IF EDN01-M-METODO (1:7) NOT = "CATALOG"
003180           DISPLAY "EDU35006 - ADVERTENCIA: METODO '"
003190                   EDN01-M-METODO
003200                   "' NO VALIDO O SIN ESTADISTICAS DE CLASE, "
003210                   "SE USA CATALOGO"
003220        END-IF
003230     END-IF.
003240 460-SELECCIONA-METODO-E. EXIT.
003250*
003260******************************************************************
003270*     R9/R10 - ASIGNA LA LETRA FINAL SEGUN EL METODO VIGENTE     *
003280******************************************************************
003290 470-ASIGNA-LETRA SECTION.
003300     IF WKS-USA-SD
003310        COMPUTE WKS-CLASE-Z ROUNDED =
003320                (WKS-FINAL-NUM - WKS-CLASE-AVG) / WKS-CLASE-SD
003330        EVALUATE TRUE
003340           WHEN WKS-CLASE-Z >= 1.5   MOVE "AA" TO WKS-LETRA-FINAL
003350           WHEN WKS-CLASE-Z >= 1.0   MOVE "BA" TO WKS-LETRA-FINAL
003360           WHEN WKS-CLASE-Z >= 0.5   MOVE "BB" TO WKS-LETRA-FINAL
003370           WHEN WKS-CLASE-Z >= 0     MOVE "CB" TO WKS-LETRA-FINAL
003380           WHEN WKS-CLASE-Z >= -0.5  MOVE "CC" TO WKS-LETRA-FINAL
003390           WHEN WKS-CLASE-Z >= -1.0  MOVE "DC" TO WKS-LETRA-FINAL
003400           WHEN WKS-CLASE-Z >= -1.5  MOVE "DD" TO WKS-LETRA-FINAL
003410           WHEN WKS-CLASE-Z >= -2.0  MOVE "FD" TO WKS-LETRA-FINAL
003420           WHEN OTHER                MOVE "FF" TO WKS-LETRA-FINAL
003430        END-EVALUATE
003440     ELSE
003450        EVALUATE TRUE
003460           WHEN WKS-FINAL-NUM >= 90  MOVE "AA" TO WKS-LETRA-FINAL
003470           WHEN WKS-FINAL-NUM >= 85  MOVE "BA" TO WKS-LETRA-FINAL
003480           WHEN WKS-FINAL-NUM >= 80  MOVE "BB" TO WKS-LETRA-FINAL
003490           WHEN WKS-FINAL-NUM >= 75  MOVE "CB" TO WKS-LETRA-FINAL
003500           WHEN WKS-FINAL-NUM >= 70  MOVE "CC" TO WKS-LETRA-FINAL
003510           WHEN WKS-FINAL-NUM >= 65  MOVE "DC" TO WKS-LETRA-FINAL
003520           WHEN WKS-FINAL-NUM >= 60  MOVE "DD" TO WKS-LETRA-FINAL
003530           WHEN WKS-FINAL-NUM >= 50  MOVE "FD" TO WKS-LETRA-FINAL
003540           WHEN OTHER                MOVE "FF" TO WKS-LETRA-FINAL
003550        END-EVALUATE
003560     END-IF
003570     MOVE WKS-LETRA-FINAL TO EDN01-F-LETRA.
003580 470-ASIGNA-LETRA-E. EXIT.
003590*
003600******************************************************************
003610*     R7/R8/R12 - Z-SCORE, PERCENTIL Y CONTRIBUCION POR          *
003620*     COMPONENTE, MAS R13 - ESTADISTICAS RESUMEN                 *
003630******************************************************************
003640 500-CALCULA-ANALISIS-COMPONENTES SECTION.
003650     MOVE ZERO TO WKS-SUMA-SCORE WKS-PROMEDIO-SCORE
003660     IF WKS-NUM-COMP > 0
003670        MOVE WKS-CMP-NOTA (1) TO WKS-MIN-SCORE WKS-MAX-SCORE
003680        PERFORM 510-ANALIZA-COMPONENTE VARYING WKS-IX-COMP
003690                FROM 1 BY 1 UNTIL WKS-IX-COMP > WKS-NUM-COMP
003700        COMPUTE WKS-PROMEDIO-SCORE ROUNDED =
003710                WKS-SUMA-SCORE / WKS-NUM-COMP
003720     END-IF.
003730 500-CALCULA-ANALISIS-COMPONENTES-E. EXIT.
003740*
003750 510-ANALIZA-COMPONENTE SECTION.
003760     IF WKS-CMP-DESVIACION (WKS-IX-COMP) > 0
003770        COMPUTE WKS-CMP-Z (WKS-IX-COMP) ROUNDED =
003780                (WKS-CMP-NOTA (WKS-IX-COMP) -
003790                 WKS-CMP-PROMEDIO (WKS-IX-COMP)) /
003800                WKS-CMP-DESVIACION (WKS-IX-COMP)
003810        MOVE WKS-CMP-Z (WKS-IX-COMP) TO WKS-ERF-Z
003820        PERFORM 820-CALCULA-ERF
003830        COMPUTE WKS-CMP-PERCENTIL (WKS-IX-COMP) ROUNDED =
003840                50 * (1 + WKS-ERF-RESULT)
003850     ELSE
003860        MOVE ZERO TO WKS-CMP-Z (WKS-IX-COMP)
003870        MOVE 50   TO WKS-CMP-PERCENTIL (WKS-IX-COMP)
003880     END-IF
003890     ADD WKS-CMP-NOTA (WKS-IX-COMP) TO WKS-SUMA-SCORE
003900     IF WKS-CMP-NOTA (WKS-IX-COMP) < WKS-MIN-SCORE
003910        MOVE WKS-CMP-NOTA (WKS-IX-COMP) TO WKS-MIN-SCORE
003920     END-IF
003930     IF WKS-CMP-NOTA (WKS-IX-COMP) > WKS-MAX-SCORE
003940        MOVE WKS-CMP-NOTA (WKS-IX-COMP) TO WKS-MAX-SCORE
003950     END-IF.
003960 510-ANALIZA-COMPONENTE-E. EXIT.
003970*
003980******************************************************************
003990*     R8 - FUNCION DE ERROR  erf(Z / RAIZ(2))                    *
004000*     APROXIMACION DE ABRAMOWITZ Y STEGUN (1964, 7.1.26)         *
004010******************************************************************
004020 820-CALCULA-ERF SECTION.
004030     IF WKS-ERF-Z < 0
004040        COMPUTE WKS-ERF-X = (-1 * WKS-ERF-Z) / 1.4142136
004050     ELSE
004060        COMPUTE WKS-ERF-X = WKS-ERF-Z / 1.4142136
004070     END-IF
004080     COMPUTE WKS-EXP-X = WKS-ERF-X * WKS-ERF-X
004090     PERFORM 800-CALCULA-EXP
004100     COMPUTE WKS-ERF-W = 1 / (1 + (WKS-ERF-P * WKS-ERF-X))
004110     COMPUTE WKS-ERF-RESULT ROUNDED =
004120             1 - ((WKS-ERF-A1 * WKS-ERF-W)
004130                + (WKS-ERF-A2 * WKS-ERF-W ** 2)
004140                + (WKS-ERF-A3 * WKS-ERF-W ** 3)) * WKS-EXP-R
004150     IF WKS-ERF-Z < 0
004160        COMPUTE WKS-ERF-RESULT = -1 * WKS-ERF-RESULT
004170     END-IF.
004180 820-CALCULA-ERF-E. EXIT.
004190*
004200******************************************************************
004210*     CALCULA  e ** (-X)  POR SERIE DE TAYLOR CON ESCALADO Y     *
004220*     ELEVACION AL CUADRADO (X DEBE VENIR POSITIVO O CERO)       *
004230******************************************************************
004240 800-CALCULA-EXP SECTION.
004250     COMPUTE WKS-EXP-U = WKS-EXP-X / 256
004260     COMPUTE WKS-EXP-R = 1 - WKS-EXP-U
004270             + ((WKS-EXP-U ** 2) / 2)
004280             - ((WKS-EXP-U ** 3) / 6)
004290             + ((WKS-EXP-U ** 4) / 24)
004300             - ((WKS-EXP-U ** 5) / 120)
004310             + ((WKS-EXP-U ** 6) / 720)
004320     PERFORM 810-CUADRA-EXP 8 TIMES.
004330 800-CALCULA-EXP-E. EXIT.
004340*
004350 810-CUADRA-EXP SECTION.
004360     COMPUTE WKS-EXP-R = WKS-EXP-R * WKS-EXP-R.
004370 810-CUADRA-EXP-E. EXIT.
004380*
004390******************************************************************
004400*     CALCULA  RAIZ CUADRADA DE WKS-RAIZ-X  POR EL METODO DE     *
004410*     NEWTON-RAPHSON (10 ITERACIONES)                            *
004420******************************************************************
004430 860-CALCULA-RAIZ SECTION.
004440     IF WKS-RAIZ-X <= 0
004450        MOVE 0 TO WKS-RAIZ-R
004460     ELSE
004470        MOVE WKS-RAIZ-X TO WKS-RAIZ-R
004480        IF WKS-RAIZ-R < 1
004490           MOVE 1 TO WKS-RAIZ-R
004500        END-IF
004510        PERFORM 865-ITERA-RAIZ 10 TIMES
004520     END-IF.
004530 860-CALCULA-RAIZ-E. EXIT.
004540*
004550 865-ITERA-RAIZ SECTION.
004560     COMPUTE WKS-RAIZ-R ROUNDED =
004570             (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.
004580 865-ITERA-RAIZ-E. EXIT.
004590*
004600******************************************************************
004610*     ESCRIBE EL REPORTE RESUMEN DE CALCULO DE NOTA              *
004620******************************************************************
004630 600-ESCRIBE-REPORTE SECTION.
004640     MOVE EDN01-LINEA-TITULO TO REG-NOTA-OUT
004650     WRITE REG-NOTA-OUT
004660     MOVE WKS-METODO-USADO TO EDN01-MT-METODO-EDIT
004670     MOVE EDN01-LINEA-METODO TO REG-NOTA-OUT
004680     WRITE REG-NOTA-OUT
004690     PERFORM 610-ESCRIBE-COMPONENTE VARYING WKS-IX-COMP FROM 1
004700             BY 1 UNTIL WKS-IX-COMP > WKS-NUM-COMP
004710     MOVE EDN01-LINEA-TITULO TO REG-NOTA-OUT
004720     WRITE REG-NOTA-OUT
004730     MOVE EDN01-LINEA-FINAL TO REG-NOTA-OUT
004740     WRITE REG-NOTA-OUT
004750     IF WKS-USA-SD
004760        MOVE WKS-CLASE-AVG TO EDN01-CC-PROMEDIO-EDIT
004770        MOVE WKS-CLASE-SD  TO EDN01-CC-DESVIAC-EDIT
004780        MOVE EDN01-LINEA-CLASE TO REG-NOTA-OUT
004790        WRITE REG-NOTA-OUT
004800     END-IF
004810     MOVE EDN01-LINEA-TITULO TO REG-NOTA-OUT
004820     WRITE REG-NOTA-OUT
004830     PERFORM 620-ESCRIBE-ANALISIS VARYING WKS-IX-COMP FROM 1
004840             BY 1 UNTIL WKS-IX-COMP > WKS-NUM-COMP
004850     MOVE EDN01-LINEA-TITULO TO REG-NOTA-OUT
004860     WRITE REG-NOTA-OUT
004870     PERFORM 630-ESCRIBE-RESUMEN
004880     MOVE EDN01-LINEA-TITULO TO REG-NOTA-OUT
004890     WRITE REG-NOTA-OUT.
004900 600-ESCRIBE-REPORTE-E. EXIT.
004910*
004920 610-ESCRIBE-COMPONENTE SECTION.
004930     MOVE WKS-CMP-NOMBRE     (WKS-IX-COMP) TO EDN01-CL-NOMBRE
004940     MOVE WKS-CMP-NOTA       (WKS-IX-COMP) TO EDN01-CL-NOTA
004950     MOVE WKS-CMP-PORCENTAJE (WKS-IX-COMP) TO EDN01-CL-PORCENTAJE
004960     MOVE WKS-CMP-PROMEDIO   (WKS-IX-COMP) TO EDN01-CL-PROMEDIO
004970     MOVE WKS-CMP-DESVIACION (WKS-IX-COMP) TO EDN01-CL-DESVIACION
004980     MOVE EDN01-LINEA-COMPONENTE TO REG-NOTA-OUT
004990     WRITE REG-NOTA-OUT.
005000 610-ESCRIBE-COMPONENTE-E. EXIT.
005010*
005020 620-ESCRIBE-ANALISIS SECTION.
005030     MOVE WKS-CMP-NOMBRE (WKS-IX-COMP) TO EDN01-AL-NOMBRE
005040     IF WKS-CMP-Z (WKS-IX-COMP) < 0
005050        MOVE "-" TO EDN01-AL-Z-SIGNO
005060     ELSE
005070        MOVE "+" TO EDN01-AL-Z-SIGNO
005080     END-IF
005090     MOVE WKS-CMP-Z (WKS-IX-COMP)        TO EDN01-AL-Z-VALOR
005100     MOVE WKS-CMP-PERCENTIL (WKS-IX-COMP) TO EDN01-AL-PERCENTIL
005110     MOVE WKS-CMP-CONTRIB (WKS-IX-COMP)   TO EDN01-AL-CONTRIB
005120     MOVE EDN01-LINEA-ANALISIS TO REG-NOTA-OUT
005130     WRITE REG-NOTA-OUT.
005140 620-ESCRIBE-ANALISIS-E. EXIT.
005150*
005160 630-ESCRIBE-RESUMEN SECTION.
005170     MOVE WKS-NUM-COMP         TO EDN01-R-NUM-COMP
005180     MOVE WKS-SUMA-PCT         TO EDN01-R-PCT-TOTAL
005190     MOVE WKS-PROMEDIO-SCORE   TO EDN01-R-PROMEDIO
005200     MOVE WKS-MIN-SCORE        TO EDN01-R-MINIMO
005210     MOVE WKS-MAX-SCORE        TO EDN01-R-MAXIMO
005220     MOVE EDN01-LINEA-RESUMEN TO REG-NOTA-OUT
005230     WRITE REG-NOTA-OUT.

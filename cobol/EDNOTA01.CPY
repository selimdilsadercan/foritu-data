000100******************************************************************
000110*    COPY        : EDNOTA01                                      *
000120*    APLICACION  : EDUCACION                                     *
000130*    DESCRIPCION : LAYOUT DEL REGISTRO DE COMPONENTE DE EXAMEN,  *
000140*                : DEL REGISTRO DE CONTROL DEL METODO DE         *
000150*                : CALIFICACION, Y DE LAS LINEAS IMPRESAS DEL    *
000160*                : REPORTE DE CALCULO DE NOTA FINAL              *
000170*    USADO POR   : EDU35006                                      *
000180******************************************************************
000190*    22/09/1994 JCMS EEDU0104  VERSION ORIGINAL DEL LAYOUT       *
000200*    04/02/1999 LFG  EEDU0199  SE AGREGA ANALISIS POR COMPONENTE *
000210*                              (Z-SCORE Y PERCENTIL)             *
000220******************************************************************
000230 01  EDN01-REG-COMPONENTE.
000240     02  EDN01-C-NOMBRE           PIC X(20).
000250     02  EDN01-C-NOTA             PIC S9(03)V99.
000260     02  EDN01-C-PORCENTAJE       PIC S9(03)V99.
000270     02  EDN01-C-PROMEDIO         PIC S9(03)V99.
000280     02  EDN01-C-DESV-ESTANDAR    PIC S9(03)V99.
000290     02  EDN01-C-NUM-ESTUDIANTES  PIC 9(05).
000300     02  EDN01-C-POSICION         PIC 9(05).
000310     02  FILLER                   PIC X(08).
000320*
000330 01  EDN01-REG-METODO.
000340     02  EDN01-M-METODO           PIC X(10).
000350     02  FILLER                   PIC X(20).
000360*
000370 01  EDN01-LINEA-TITULO.
000380     02  FILLER                   PIC X(01) VALUE SPACE.
000390     02  EDN01-T-SEPARADOR        PIC X(78) VALUE ALL "=".
000400*
000410 01  EDN01-LINEA-METODO.
000420     02  FILLER                   PIC X(01) VALUE SPACE.
000430     02  FILLER                   PIC X(20)
000440             VALUE "METODO DE CALIFICACION: ".
000450     02  EDN01-MT-METODO-EDIT     PIC X(10).
000460     02  FILLER                   PIC X(47) VALUE SPACES.
000470*
000480 01  EDN01-LINEA-COMPONENTE.
000490     02  FILLER                   PIC X(01) VALUE SPACE.
000500     02  EDN01-CL-NOMBRE          PIC X(20).
000510     02  EDN01-CL-NOTA            PIC ZZZ9.99.
000520     02  FILLER                   PIC X(02) VALUE SPACES.
000530     02  EDN01-CL-PORCENTAJE      PIC ZZZ9.9.
000540     02  FILLER                   PIC X(02) VALUE SPACES.
000550     02  EDN01-CL-PROMEDIO        PIC ZZZ9.99.
000560     02  FILLER                   PIC X(02) VALUE SPACES.
000570     02  EDN01-CL-DESVIACION      PIC ZZZ9.99.
000580     02  FILLER                   PIC X(21) VALUE SPACES.
000590*
000600 01  EDN01-LINEA-FINAL.
000610     02  FILLER                   PIC X(01) VALUE SPACE.
000620     02  FILLER                   PIC X(22)
000630             VALUE "NOTA FINAL NUMERICA : ".
000640     02  EDN01-F-NOTA-EDIT        PIC ZZZ9.99.
000650     02  FILLER                   PIC X(04) VALUE SPACES.
000660     02  FILLER                   PIC X(16)
000670             VALUE "NOTA EN LETRAS: ".
000680     02  EDN01-F-LETRA            PIC X(02).
000690     02  FILLER                   PIC X(33) VALUE SPACES.
000700*
000710 01  EDN01-LINEA-CLASE.
000720     02  FILLER                   PIC X(01) VALUE SPACE.
000730     02  FILLER                   PIC X(24)
000740             VALUE "PROMEDIO DE CLASE     : ".
000750     02  EDN01-CC-PROMEDIO-EDIT   PIC ZZZ9.99.
000760     02  FILLER                   PIC X(04) VALUE SPACES.
000770     02  FILLER                   PIC X(24)
000780             VALUE "DESVIACION DE CLASE   : ".
000790     02  EDN01-CC-DESVIAC-EDIT    PIC ZZZ9.99.
000800     02  FILLER                   PIC X(05) VALUE SPACES.
000810*
000820 01  EDN01-LINEA-ANALISIS.
000830     02  FILLER                   PIC X(01) VALUE SPACE.
000840     02  EDN01-AL-NOMBRE          PIC X(20).
000850     02  FILLER                   PIC X(02) VALUE SPACES.
000860     02  EDN01-AL-Z-SIGNO         PIC X(01).
000870     02  EDN01-AL-Z-VALOR         PIC ZZ9.99.
000880     02  FILLER                   PIC X(04) VALUE SPACES.
000890     02  EDN01-AL-PERCENTIL       PIC ZZ9.9.
000900     02  FILLER                   PIC X(02) VALUE SPACES.
000910     02  FILLER                   PIC X(10) VALUE "PERCENTIL".
000920     02  FILLER                   PIC X(02) VALUE SPACES.
000930     02  EDN01-AL-CONTRIB         PIC ZZZ9.99.
000940     02  FILLER                   PIC X(14) VALUE SPACES.
000950*
000960 01  EDN01-LINEA-RESUMEN.
000970     02  FILLER                   PIC X(01) VALUE SPACE.
000980     02  FILLER                   PIC X(14)
000990             VALUE "COMPONENTES: ".
001000     02  EDN01-R-NUM-COMP         PIC Z9.
001010     02  FILLER                   PIC X(04) VALUE SPACES.
001020     02  FILLER                   PIC X(12)
001030             VALUE "% TOTAL: ".
001040     02  EDN01-R-PCT-TOTAL        PIC ZZZ9.9.
001050     02  FILLER                   PIC X(04) VALUE SPACES.
001060     02  FILLER                   PIC X(10)
001070             VALUE "PROMEDIO:".
001080     02  EDN01-R-PROMEDIO         PIC ZZZ9.99.
001090     02  FILLER                   PIC X(02) VALUE SPACES.
001100     02  FILLER                   PIC X(06) VALUE "MIN: ".
001110     02  EDN01-R-MINIMO           PIC ZZZ9.99.
001120     02  FILLER                   PIC X(02) VALUE SPACES.
001130     02  FILLER                   PIC X(06) VALUE "MAX: ".
001140     02  EDN01-R-MAXIMO           PIC ZZZ9.99.

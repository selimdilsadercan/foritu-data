000100******************************************************************
000110*    COPY        : EDCURS01                                      *
000120*    APLICACION  : EDUCACION                                     *
000130*    DESCRIPCION : LAYOUT DEL REGISTRO DE CATALOGO DE CURSOS     *
000140*                : (ENTRADA PSV) Y DEL REGISTRO ESTRUCTURADO     *
000150*                : DE CURSO CON SUS GRUPOS DE PRERREQUISITO      *
000160*                : Y CONDICIONES ESPECIALES (SALIDA)             *
000170*    USADO POR   : EDU35001                                      *
000180******************************************************************
000190*    14/02/1989 JCMS EEDU0001  VERSION ORIGINAL DEL LAYOUT       *
000200*    09/07/1998 DRS  EEDU0188  AMPLIACION CAMPO DESCRIPCION A 200*
000210******************************************************************
000220 01  EDC01-CAMPOS-ENTRADA.
000230     02  EDC01-E-CODIGO           PIC X(10).
000240     02  EDC01-E-NOMBRE           PIC X(60).
000250     02  EDC01-E-IDIOMA           PIC X(15).
000260     02  EDC01-E-CREDITOS         PIC X(05).
000270     02  EDC01-E-CREDITOS-ECTS    PIC X(05).
000280     02  EDC01-E-TEXTO-PREREQ     PIC X(200).
000290     02  EDC01-E-TEXTO-CORREQ     PIC X(100).
000300     02  EDC01-E-DESCRIPCION      PIC X(200).
000310     02  FILLER                   PIC X(05).
000320*
000330 01  EDC01-REG-SALIDA.
000340     02  EDC01-S-CODIGO           PIC X(10).
000350     02  EDC01-S-NOMBRE           PIC X(60).
000360     02  EDC01-S-CREDITOS         PIC X(05).
000370     02  EDC01-S-NUM-GRUPOS       PIC 9(02).
000380     02  EDC01-S-GRUPO OCCURS 10 TIMES
000390                      INDEXED BY EDC01-IX-GRUPO.
000400         03  EDC01-S-GRP-NUMERO   PIC 9(02).
000410         03  EDC01-S-GRP-NUM-ALT  PIC 9(02).
000420         03  EDC01-S-ALTERNATIVA OCCURS 10 TIMES
000430                          INDEXED BY EDC01-IX-ALT.
000440             04  EDC01-S-ALT-CODIGO  PIC X(10).
000450             04  EDC01-S-ALT-MINIMO  PIC X(02).
000460     02  EDC01-S-NUM-CONDICIONES  PIC 9(02).
000470     02  EDC01-S-CONDICION OCCURS 10 TIMES
000480                      INDEXED BY EDC01-IX-COND
000490                          PIC X(20).
000500     02  FILLER                   PIC X(08).
000510*
000520 01  EDC01-TEXTO-CHARS REDEFINES EDC01-E-TEXTO-PREREQ.
000530     02  EDC01-PR-CHAR OCCURS 200 TIMES PIC X(01).
000540*
000550 01  EDC01-CORREQ-CHARS REDEFINES EDC01-E-TEXTO-CORREQ.

000100******************************************************************
000110* FECHA       : 24/08/1987                                       *
000120* PROGRAMADOR : RODOLFO ENRIQUE PAZ GIRON (REPG)                 *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35002                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONVIERTE EL ARCHIVO PSV DE SECCIONES/LECCIONES  *
000170*             : EN UN ARCHIVO ESTRUCTURADO, EXPLOTANDO LAS       *
000180*             : COLUMNAS DE LOCAL/DIA/HORARIO/SALON EN UN        *
000190*             : ARREGLO DE SESIONES ALINEADAS Y DESGLOSANDO LA   *
000200*             : LISTA DE PROGRAMAS PERMITIDOS                    *
000210* ARCHIVOS    : EDUC.REGACAD.LECCION.ENTRADA                     *
000220*             : EDUC.REGACAD.LECCION.SALIDA                      *
000230* PROGRAMA(S) : NO APLICA                                        *
000240* BPM/RATIONAL: 114415                                           *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.                     EDU35002.
000280 AUTHOR.                         RODOLFO PAZ GIRON.
000290 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000300 DATE-WRITTEN.                   24/08/1987.
000310 DATE-COMPILED.
000320 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000330******************************************************************
000340*                B I T A C O R A   D E   C A M B I O S           *
000350******************************************************************
000360* 24/08/1987 REPG EEDU0047 VERSION ORIGINAL DEL PROGRAMA         *
000370* 11/01/1989 JCMS EEDU0053 SE CORRIGE ALINEACION CUANDO UNA      *
000380*                          LISTA VIENE VACIA                     *
000390* 19/07/1992 JCMS EEDU0081 SE AGREGA DESGLOSE DE PROGRAMAS       *
000400*                          PERMITIDOS SEPARADOS POR COMA         *
000410* 21/11/1996 LFG  EEDU0151 SE AMPLIA TABLA DE SESIONES A 20      *
000420* 05/05/1998 LFG  EEDU0159 SE VALIDA CANTIDAD DE CAMPOS DEL PSV  *
000430* 02/03/1999 LFG  EEDU0199 REVISION Y2K - SIN IMPACTO, SE        *
000440*                          DOCUMENTA REVISION                   *
000450* 14/09/2004 DRS  EEDU0244 CONTADOR DE ERRORES DE PARSEO         *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000520                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT LECCION-IN  ASSIGN TO LECCENT
000560            ORGANIZATION IS LINE SEQUENTIAL
000570            FILE STATUS IS FS-LECCION-IN.
000580     SELECT LECCION-OUT ASSIGN TO LECCSAL
000590            ORGANIZATION IS LINE SEQUENTIAL
000600            FILE STATUS IS FS-LECCION-OUT.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  LECCION-IN.
000650 01  REG-LECCION-IN                PIC X(600).
000660 FD  LECCION-OUT.
000670 01  REG-LECCION-OUT               PIC X(1400).
000680*
000690 WORKING-STORAGE SECTION.
000700******************************************************************
000710*          LAYOUT DE LA LECCION DE ENTRADA Y DE SALIDA           *
000720******************************************************************
000730     COPY EDLECC01.
000740*
000750 01  FS-LECCION-IN                 PIC X(02) VALUE SPACES.
000760     88  FS-LECCION-IN-OK                     VALUE "00".
000770 01  FS-LECCION-OUT                PIC X(02) VALUE SPACES.
000780     88  FS-LECCION-OUT-OK                    VALUE "00".
000790*
000800 01  WKS-FLAGS.
000810     02  WKS-LECCION-IN-EOF-SW     PIC X(01) VALUE "N".
000820         88  LECCION-IN-EOF                   VALUE "S".
000830     02  WKS-CAMPOS-OK-SW          PIC X(01) VALUE "N".
000840         88  WKS-CAMPOS-OK                    VALUE "S".
000850     02  WKS-EN-TOKEN-SW           PIC X(01) VALUE "N".
000860         88  WKS-EN-TOKEN                     VALUE "S".
000870*
000880 01  WKS-CONTADORES.
000890     02  WKS-NUM-LINEA             PIC 9(06) COMP.
000900     02  WKS-NUM-CAMPOS            PIC 9(02) COMP.
000910     02  WKS-TOTAL-LECCIONES       PIC 9(06) COMP.
000920     02  WKS-TOTAL-ERRORES         PIC 9(06) COMP.
000930     02  WKS-I                     PIC 9(04) COMP.
000940     02  WKS-K                     PIC 9(04) COMP.
000950     02  WKS-PTR                   PIC 9(04) COMP.
000960     02  WKS-MAX-SESIONES          PIC 9(02) COMP.
000970     02  WKS-NUM-LOCALES           PIC 9(02) COMP.
000980     02  WKS-NUM-DIAS              PIC 9(02) COMP.
000990     02  WKS-NUM-HORAS             PIC 9(02) COMP.
001000     02  WKS-NUM-SALONES           PIC 9(02) COMP.
001010******************************************************************
001020*        BUFFER DE LINEA Y VISTA POR CARACTER (REDEFINES 1)      *
001030******************************************************************
001040 01  WKS-LINEA-LECCION             PIC X(600).
001050 01  WKS-LINEA-CHARS REDEFINES WKS-LINEA-LECCION.
001060     02  WKS-LC-CHAR OCCURS 600 TIMES PIC X(01).
001070******************************************************************
001080*        FECHA DE CORRIDA (REDEFINES 2)                          *
001090******************************************************************
001100 01  WKS-FECHA-SISTEMA             PIC 9(08) VALUE ZEROS.
001110 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001120     02  WKS-FS-ANIO               PIC 9(04).
001130     02  WKS-FS-MES                PIC 9(02).
001140     02  WKS-FS-DIA                PIC 9(02).
001150* (REDEFINES 3, 4, 5 quedan declaradas en la copia EDLECC01 -
001160*  vistas por caracter de LOCALES, DIAS Y PROGRAMAS-PERM)
001170 01  WKS-GUIONES                   PIC X(66) VALUE ALL "=".
001180*
001190 PROCEDURE DIVISION.
001200******************************************************************
001210 100-PRINCIPAL SECTION.
001220     PERFORM 110-ABRE-ARCHIVOS
001230     PERFORM 200-LEE-LECCION
001240     PERFORM 900-PROCESA-REGISTRO THRU 900-PROCESA-REGISTRO-E
001250             UNTIL LECCION-IN-EOF
001260     PERFORM 700-ESTADISTICAS
001270     PERFORM 180-CIERRA-ARCHIVOS
001280     STOP RUN.
001290 100-PRINCIPAL-E. EXIT.
001300*
001310 110-ABRE-ARCHIVOS SECTION.
001320     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
001330     OPEN INPUT  LECCION-IN
001340     OPEN OUTPUT LECCION-OUT
001350     IF NOT FS-LECCION-IN-OK OR NOT FS-LECCION-OUT-OK
001360        DISPLAY "EDU35002 - ERROR AL ABRIR ARCHIVOS "
001370                FS-LECCION-IN " / " FS-LECCION-OUT
001380        MOVE 91 TO RETURN-CODE
001390        STOP RUN
001400     END-IF.
001410 110-ABRE-ARCHIVOS-E. EXIT.
001420*
001430 180-CIERRA-ARCHIVOS SECTION.
001440     CLOSE LECCION-IN LECCION-OUT.
001450 180-CIERRA-ARCHIVOS-E. EXIT.
001460*
001470 200-LEE-LECCION SECTION.
001480     READ LECCION-IN
001490         AT END
001500            MOVE "S" TO WKS-LECCION-IN-EOF-SW
001510     END-READ.
001520 200-LEE-LECCION-E. EXIT.
001530*
001540******************************************************************
001550*     PROCESA UN REGISTRO LEIDO DEL PSV DE LECCIONES             *
001560******************************************************************
001570 900-PROCESA-REGISTRO SECTION.
001580     ADD 1 TO WKS-NUM-LINEA
001590     IF REG-LECCION-IN (1:600) = SPACES
001600        CONTINUE
001610     ELSE
001620        PERFORM 210-DIVIDE-CAMPOS
001630        IF WKS-CAMPOS-OK
001640           INITIALIZE EDL01-REG-SALIDA
001650           MOVE EDL01-E-LECCION-ID     TO EDL01-S-LECCION-ID
001660           MOVE EDL01-E-CODIGO-CURSO   TO EDL01-S-CODIGO-CURSO
001670           MOVE EDL01-E-MODALIDAD      TO EDL01-S-MODALIDAD
001680           MOVE EDL01-E-INSTRUCTOR     TO EDL01-S-INSTRUCTOR
001690           MOVE EDL01-E-CAPACIDAD      TO EDL01-S-CAPACIDAD
001700           MOVE EDL01-E-INSCRITOS      TO EDL01-S-INSCRITOS
001710           PERFORM 300-TOKENIZA-LOCALES
001720           PERFORM 310-TOKENIZA-DIAS
001730           PERFORM 320-TOKENIZA-HORAS
001740           PERFORM 330-TOKENIZA-SALONES
001750           PERFORM 350-ALINEA-SESIONES
001760           PERFORM 450-DIVIDE-PROGRAMAS
001770           PERFORM 500-ESCRIBE-LECCION
001780           ADD 1 TO WKS-TOTAL-LECCIONES
001790        ELSE
001800           DISPLAY "EDU35002 - ADVERTENCIA LINEA " WKS-NUM-LINEA
001810                   " CAMPOS = " WKS-NUM-CAMPOS " (SE ESPERAN 11)"
001820           ADD 1 TO WKS-TOTAL-ERRORES
001830        END-IF
001840     END-IF
001850     PERFORM 200-LEE-LECCION.
001860 900-PROCESA-REGISTRO-E. EXIT.
001870*
001880******************************************************************
001890*     DIVIDE LA LINEA PSV EN LOS 11 CAMPOS DE LA LECCION         *
001900******************************************************************
001910 210-DIVIDE-CAMPOS SECTION.
001920     MOVE REG-LECCION-IN TO WKS-LINEA-LECCION
001930     MOVE 1 TO WKS-NUM-CAMPOS
001940     PERFORM 215-CUENTA-BARRA VARYING WKS-I FROM 1 BY 1
001950             UNTIL WKS-I > 600
001960     IF WKS-NUM-CAMPOS NOT = 11
001970        MOVE "N" TO WKS-CAMPOS-OK-SW
001980     ELSE
001990        MOVE "S" TO WKS-CAMPOS-OK-SW
002000        UNSTRING REG-LECCION-IN DELIMITED BY "|"
002010            INTO EDL01-E-LECCION-ID    EDL01-E-CODIGO-CURSO
002020                 EDL01-E-MODALIDAD      EDL01-E-INSTRUCTOR
002030                 EDL01-E-LOCALES        EDL01-E-DIAS
002040                 EDL01-E-HORARIOS       EDL01-E-SALONES
002050                 EDL01-E-CAPACIDAD      EDL01-E-INSCRITOS
002060                 EDL01-E-PROGRAMAS-PERM
002070        END-UNSTRING
002080     END-IF.
002090 210-DIVIDE-CAMPOS-E. EXIT.
002100*
002110 215-CUENTA-BARRA SECTION.
002120     IF WKS-LC-CHAR (WKS-I) = "|"
002130        ADD 1 TO WKS-NUM-CAMPOS
002140     END-IF.
002150 215-CUENTA-BARRA-E. EXIT.
002160*
002170******************************************************************
002180*     R3 - TOKENIZA LOCALES Y DIAS CARACTER POR CARACTER         *
002190******************************************************************
002200 300-TOKENIZA-LOCALES SECTION.
002210     MOVE SPACES TO EDL01-TOKENS-LOCALES
002220     MOVE 0      TO WKS-NUM-LOCALES
002230     MOVE "N"    TO WKS-EN-TOKEN-SW
002240     PERFORM 305-EXAMINA-LOCAL VARYING WKS-I FROM 1 BY 1
002250             UNTIL WKS-I > 60.
002260 300-TOKENIZA-LOCALES-E. EXIT.
002270*
002280 305-EXAMINA-LOCAL SECTION.
002290     IF EDL01-LC-CHAR (WKS-I) = SPACE
002300        MOVE "N" TO WKS-EN-TOKEN-SW
002310     ELSE
002320        IF NOT WKS-EN-TOKEN
002330           ADD 1 TO WKS-NUM-LOCALES
002340           MOVE "S" TO WKS-EN-TOKEN-SW
002350           MOVE 1 TO WKS-PTR
002360        END-IF
002370        IF WKS-NUM-LOCALES <= 20
002380           STRING EDL01-LC-CHAR (WKS-I) DELIMITED BY SIZE
002390               INTO EDL01-TK-LOCAL (WKS-NUM-LOCALES)
002400               WITH POINTER WKS-PTR
002410           END-STRING
002420        END-IF
002430     END-IF.
002440 305-EXAMINA-LOCAL-E. EXIT.
002450*
002460 310-TOKENIZA-DIAS SECTION.
002470     MOVE SPACES TO EDL01-TOKENS-DIAS
002480     MOVE 0      TO WKS-NUM-DIAS
002490     MOVE "N"    TO WKS-EN-TOKEN-SW
002500     PERFORM 315-EXAMINA-DIA VARYING WKS-I FROM 1 BY 1
002510             UNTIL WKS-I > 40.
002520 310-TOKENIZA-DIAS-E. EXIT.
002530*
002540 315-EXAMINA-DIA SECTION.
002550     IF EDL01-DI-CHAR (WKS-I) = SPACE
002560        MOVE "N" TO WKS-EN-TOKEN-SW
002570     ELSE
002580        IF NOT WKS-EN-TOKEN
002590           ADD 1 TO WKS-NUM-DIAS
002600           MOVE "S" TO WKS-EN-TOKEN-SW
002610           MOVE 1 TO WKS-PTR
002620        END-IF
002630        IF WKS-NUM-DIAS <= 20
002640           STRING EDL01-DI-CHAR (WKS-I) DELIMITED BY SIZE
002650               INTO EDL01-TK-DIA (WKS-NUM-DIAS)
002660               WITH POINTER WKS-PTR
002670           END-STRING
002680        END-IF
002690     END-IF.
002700 315-EXAMINA-DIA-E. EXIT.
002710*
002720******************************************************************
002730*     TOKENIZA HORARIOS Y SALONES POR MEDIO DE UNSTRING          *
002740******************************************************************
002750 320-TOKENIZA-HORAS SECTION.
002760     MOVE SPACES TO EDL01-TOKENS-HORAS
002770     UNSTRING EDL01-E-HORARIOS DELIMITED BY ALL SPACE
002780         INTO EDL01-TK-HORA (01) EDL01-TK-HORA (02)
002790              EDL01-TK-HORA (03) EDL01-TK-HORA (04)
002800              EDL01-TK-HORA (05) EDL01-TK-HORA (06)
002810              EDL01-TK-HORA (07) EDL01-TK-HORA (08)
002820              EDL01-TK-HORA (09) EDL01-TK-HORA (10)
002830              EDL01-TK-HORA (11) EDL01-TK-HORA (12)
002840              EDL01-TK-HORA (13) EDL01-TK-HORA (14)
002850              EDL01-TK-HORA (15) EDL01-TK-HORA (16)
002860              EDL01-TK-HORA (17) EDL01-TK-HORA (18)
002870              EDL01-TK-HORA (19) EDL01-TK-HORA (20)
002880         TALLYING IN WKS-NUM-HORAS
002890     END-UNSTRING.
002900 320-TOKENIZA-HORAS-E. EXIT.
002910*
002920 330-TOKENIZA-SALONES SECTION.
002930     MOVE SPACES TO EDL01-TOKENS-SALONES
002940     UNSTRING EDL01-E-SALONES DELIMITED BY ALL SPACE
002950         INTO EDL01-TK-SALON (01) EDL01-TK-SALON (02)
002960              EDL01-TK-SALON (03) EDL01-TK-SALON (04)
002970              EDL01-TK-SALON (05) EDL01-TK-SALON (06)
002980              EDL01-TK-SALON (07) EDL01-TK-SALON (08)
002990              EDL01-TK-SALON (09) EDL01-TK-SALON (10)
003000              EDL01-TK-SALON (11) EDL01-TK-SALON (12)
003010              EDL01-TK-SALON (13) EDL01-TK-SALON (14)
003020              EDL01-TK-SALON (15) EDL01-TK-SALON (16)
003030              EDL01-TK-SALON (17) EDL01-TK-SALON (18)
003040              EDL01-TK-SALON (19) EDL01-TK-SALON (20)
003050         TALLYING IN WKS-NUM-SALONES
003060     END-UNSTRING.
003070 330-TOKENIZA-SALONES-E. EXIT.
003080*
003090******************************************************************
003100*     R3 - ALINEA LAS CUATRO LISTAS A LA MAYOR Y ARMA SESIONES   *
003110******************************************************************
003120 350-ALINEA-SESIONES SECTION.
003130     MOVE WKS-NUM-LOCALES TO WKS-MAX-SESIONES
003140     IF WKS-NUM-DIAS    > WKS-MAX-SESIONES
003150        MOVE WKS-NUM-DIAS    TO WKS-MAX-SESIONES
003160     END-IF
003170     IF WKS-NUM-HORAS   > WKS-MAX-SESIONES
003180        MOVE WKS-NUM-HORAS   TO WKS-MAX-SESIONES
003190     END-IF
003200     IF WKS-NUM-SALONES > WKS-MAX-SESIONES
003210        MOVE WKS-NUM-SALONES TO WKS-MAX-SESIONES
003220     END-IF
003230     IF WKS-MAX-SESIONES > 20
003240        MOVE 20 TO WKS-MAX-SESIONES
003250     END-IF
003260     MOVE WKS-MAX-SESIONES TO EDL01-S-NUM-SESIONES
003270     PERFORM 360-ARMA-SESION VARYING WKS-K FROM 1 BY 1
003280             UNTIL WKS-K > WKS-MAX-SESIONES.
003290 350-ALINEA-SESIONES-E. EXIT.
003300*
003310 360-ARMA-SESION SECTION.
003320     IF WKS-K <= WKS-NUM-LOCALES
003330        MOVE EDL01-TK-LOCAL (WKS-K) TO EDL01-S-SES-LOCAL (WKS-K)
003340     ELSE
003350        IF WKS-NUM-LOCALES > 0
003360           MOVE EDL01-TK-LOCAL (WKS-NUM-LOCALES)
003370             TO EDL01-S-SES-LOCAL (WKS-K)
003380        END-IF
003390     END-IF
003400     IF WKS-K <= WKS-NUM-DIAS
003410        MOVE EDL01-TK-DIA (WKS-K) TO EDL01-S-SES-DIA (WKS-K)
003420     ELSE
003430        IF WKS-NUM-DIAS > 0
003440           MOVE EDL01-TK-DIA (WKS-NUM-DIAS)
003441                                TO EDL01-S-SES-DIA (WKS-K)
003450        END-IF
003460     END-IF
003470     IF WKS-K <= WKS-NUM-HORAS
003480        MOVE EDL01-TK-HORA (WKS-K) TO EDL01-S-SES-HORA (WKS-K)
003490     ELSE
003500        IF WKS-NUM-HORAS > 0
003510           MOVE EDL01-TK-HORA (WKS-NUM-HORAS)
003511                                TO EDL01-S-SES-HORA (WKS-K)
003520        END-IF
003530     END-IF
003540     IF WKS-K <= WKS-NUM-SALONES
003550        MOVE EDL01-TK-SALON (WKS-K) TO EDL01-S-SES-SALON (WKS-K)
003560     ELSE
003570        IF WKS-NUM-SALONES > 0
003580           MOVE EDL01-TK-SALON (WKS-NUM-SALONES)
003590             TO EDL01-S-SES-SALON (WKS-K)
003600        END-IF
003610     END-IF.
003620 360-ARMA-SESION-E. EXIT.
003630*
003640******************************************************************
003650*     DESGLOSA LOS PROGRAMAS PERMITIDOS SEPARADOS POR COMA       *
003660******************************************************************
003670 450-DIVIDE-PROGRAMAS SECTION.
003680     MOVE 0      TO EDL01-S-NUM-PROGRAMAS
003690     MOVE "N"    TO WKS-EN-TOKEN-SW
003700     PERFORM 455-EXAMINA-PROGRAMA VARYING WKS-I FROM 1 BY 1
003710             UNTIL WKS-I > 200.
003720 450-DIVIDE-PROGRAMAS-E. EXIT.
003730*
003740 455-EXAMINA-PROGRAMA SECTION.
003750     IF EDL01-PG-CHAR (WKS-I) = ","
003760        MOVE "N" TO WKS-EN-TOKEN-SW
003770     ELSE
003780        IF EDL01-PG-CHAR (WKS-I) NOT = SPACE
003790           IF NOT WKS-EN-TOKEN
003800              IF EDL01-S-NUM-PROGRAMAS < 20
003810                 ADD 1 TO EDL01-S-NUM-PROGRAMAS
003820              END-IF
003830              MOVE "S" TO WKS-EN-TOKEN-SW
003840              MOVE 1 TO WKS-PTR
003850           END-IF
003860           IF EDL01-S-NUM-PROGRAMAS > 0 AND
003870              EDL01-S-NUM-PROGRAMAS <= 20
003880              STRING EDL01-PG-CHAR (WKS-I) DELIMITED BY SIZE
003890                  INTO EDL01-S-PROGRAMA (EDL01-S-NUM-PROGRAMAS)
003900                  WITH POINTER WKS-PTR
003910              END-STRING
003920           END-IF
003930        END-IF
003940     END-IF.
003950 455-EXAMINA-PROGRAMA-E. EXIT.
003960*
003970******************************************************************
003980*     ESCRIBE EL REGISTRO ESTRUCTURADO DE LECCION                *
003990******************************************************************
004000 500-ESCRIBE-LECCION SECTION.
004010     MOVE EDL01-REG-SALIDA TO REG-LECCION-OUT
004020     WRITE REG-LECCION-OUT.
004030 500-ESCRIBE-LECCION-E. EXIT.
004040*
004050******************************************************************
004060*     TOTALES DE CONTROL                                         *
004070******************************************************************
004080 700-ESTADISTICAS SECTION.
004090     DISPLAY WKS-GUIONES
004100     DISPLAY "EDU35002 - TOTALES DE CONTROL DE CONVERSION DE "
004110             "LECCIONES"
004120     DISPLAY "FECHA DE CORRIDA     : " WKS-FS-DIA "/" WKS-FS-MES
004130             "/" WKS-FS-ANIO
004140     DISPLAY "LECCIONES PROCESADAS : " WKS-TOTAL-LECCIONES
004150     DISPLAY "ERRORES DE PARSEO    : " WKS-TOTAL-ERRORES
004160     DISPLAY WKS-GUIONES.

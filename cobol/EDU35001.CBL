000100******************************************************************
000110* FECHA       : 12/03/1985                                       *
000120* PROGRAMADOR : SILVIA ESPERANZA LUNA CHAVEZ (SELC)              *
000130* APLICACION  : EDUCACION                                        *
000140* PROGRAMA    : EDU35001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CONVIERTE EL CATALOGO DE CURSOS (PSV CON 8       *
000170*             : CAMPOS) EN UN ARCHIVO ESTRUCTURADO DE CURSOS,    *
000180*             : ANALIZANDO EL TEXTO LIBRE DE PRERREQUISITOS EN   *
000190*             : GRUPOS AND/OR Y EXTRAYENDO LAS CONDICIONES       *
000200*             : ESPECIALES (RESTRICCION DE AÑO, OTROS REQUISITOS)*
000210* ARCHIVOS    : EDUC.REGACAD.CURSOS.ENTRADA                      *
000220*             : EDUC.REGACAD.CURSOS.SALIDA                       *
000230* PROGRAMA(S) : NO APLICA                                        *
000240* BPM/RATIONAL: 114402                                           *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.                     EDU35001.
000280 AUTHOR.                         SILVIA LUNA CHAVEZ.
000290 INSTALLATION.              DEPARTAMENTO DE REGISTRO ACADEMICO.
000300 DATE-WRITTEN.                   12/03/1985.
000310 DATE-COMPILED.
000320 SECURITY.                       CONFIDENCIAL - USO INTERNO.
000330******************************************************************
000340*                B I T A C O R A   D E   C A M B I O S           *
000350******************************************************************
000360* 12/03/1985 SELC EEDU0001 VERSION ORIGINAL DEL PROGRAMA         *
000370* 02/09/1986 SELC EEDU0009 SE CORRIGE CONTEO DE GRUPOS VACIOS    *
000380* 18/01/1988 JCMS EEDU0022 SE AGREGA CONDICION DIGER SARTLAR     *
000390* 27/06/1989 JCMS EEDU0031 SE AMPLIA CAMPO DESCRIPCION A X(200)  *
000400* 14/11/1991 DRS  EEDU0058 SE CORRIGE PARSEO DE CODIGO CON       *
000410*                          LETRA FINAL (EJ. MAT102E)             *
000420* 09/04/1993 DRS  EEDU0071 CONTADOR DE CURSOS POR IDIOMA         *
000430* 30/08/1995 LFG  EEDU0119 SE AGREGA MUESTRA DE PRIMEROS 3       *
000440*                          CURSOS AL FINALIZAR EL PROCESO        *
000450* 17/02/1997 LFG  EEDU0140 SE VALIDA CANTIDAD DE CAMPOS DEL PSV  *
000460* 04/02/1999 LFG  EEDU0199 REVISION Y2K - CAMPOS DE FECHA DE     *
000470*                          CONTROL AMPLIADOS A CUATRO DIGITOS    *
000480* 21/10/2002 DRS  EEDU0233 SE OMITEN LINEAS EN BLANCO DEL PSV    *
000490* 11/03/2008 HMRL EEDU0305 ESTANDARIZACION DE ENCABEZADOS DE     *
000500*                          REPORTE DE TOTALES DE CONTROL         *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     UPSI-0 IS WKS-SW-DETALLE ON  STATUS IS WKS-SW-DETALLE-ON
000570                              OFF STATUS IS WKS-SW-DETALLE-OFF.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT CURSO-IN  ASSIGN TO CURSOENT
000610            ORGANIZATION IS LINE SEQUENTIAL
000620            FILE STATUS IS FS-CURSO-IN.
000630     SELECT CURSO-OUT ASSIGN TO CURSOSAL
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS IS FS-CURSO-OUT.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690 FD  CURSO-IN.
000700 01  REG-CURSO-IN                 PIC X(800).
000710 FD  CURSO-OUT.
000720 01  REG-CURSO-OUT                PIC X(1600).
000730*
000740 WORKING-STORAGE SECTION.
000750******************************************************************
000760*           LAYOUT DEL CURSO DE ENTRADA Y DE SALIDA              *
000770******************************************************************
000780     COPY EDCURS01.
000790******************************************************************
000800*           RECURSOS PARA CONTROL DE ARCHIVOS                    *
000810******************************************************************
000820 01  FS-CURSO-IN                  PIC X(02) VALUE SPACES.
000830     88  FS-CURSO-IN-OK                      VALUE "00".
000840     88  FS-CURSO-IN-EOF                     VALUE "10".
000850 01  FS-CURSO-OUT                 PIC X(02) VALUE SPACES.
000860     88  FS-CURSO-OUT-OK                     VALUE "00".
000870*
000880 01  WKS-FLAGS.
000890     02  WKS-CURSO-IN-EOF-SW      PIC X(01) VALUE "N".
000900         88  CURSO-IN-EOF                    VALUE "S".
000910     02  WKS-CAMPOS-OK-SW         PIC X(01) VALUE "N".
000920         88  WKS-CAMPOS-OK                   VALUE "S".
000930     02  WKS-VIO-PARENTESIS-SW    PIC X(01) VALUE "N".
000940         88  WKS-VIO-PARENTESIS              VALUE "S".
000950     02  WKS-EN-GRUPO-SW          PIC X(01) VALUE "N".
000960         88  WKS-EN-GRUPO                    VALUE "S".
000970     02  WKS-RESULTADO-VEYA-SW    PIC X(01) VALUE "N".
000980         88  WKS-RESULTADO-VEYA              VALUE "S".
000990******************************************************************
001000*           CONTADORES Y SUBINDICES (BINARIOS)                   *
001010******************************************************************
001020 01  WKS-CONTADORES.
001030     02  WKS-NUM-LINEA            PIC 9(06) COMP.
001040     02  WKS-NUM-CAMPOS           PIC 9(02) COMP.
001050     02  WKS-TOTAL-CURSOS         PIC 9(06) COMP.
001060     02  WKS-I                    PIC 9(04) COMP.
001070     02  WKS-J                    PIC 9(04) COMP.
001080     02  WKS-P                    PIC 9(04) COMP.
001090     02  WKS-G                    PIC 9(04) COMP.
001100     02  WKS-A                    PIC 9(04) COMP.
001110     02  WKS-NUM-GRUPOS-CRUDO     PIC 9(02) COMP.
001120     02  WKS-NUM-ALT-CRUDO        PIC 9(02) COMP.
001130     02  WKS-POS-ULTIMO-PAREN     PIC 9(04) COMP.
001140     02  WKS-PTR-GRUPO            PIC 9(04) COMP.
001150******************************************************************
001160*        BUFFER DE LINEA Y VISTA POR CARACTER (REDEFINES 1)      *
001170******************************************************************
001180 01  WKS-LINEA-CURSO              PIC X(800).
001190 01  WKS-LINEA-CHARS REDEFINES WKS-LINEA-CURSO.
001200     02  WKS-LC-CHAR OCCURS 800 TIMES PIC X(01).
001210******************************************************************
001220*        FECHA DE CORRIDA Y VISTA DESGLOSADA (REDEFINES 2)       *
001230******************************************************************
001240 01  WKS-FECHA-SISTEMA            PIC 9(08) VALUE ZEROS.
001250 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001260     02  WKS-FS-ANIO              PIC 9(04).
001270     02  WKS-FS-MES               PIC 9(02).
001280     02  WKS-FS-DIA               PIC 9(02).
001290******************************************************************
001300*        CONTADORES POR IDIOMA (TABLA, REDEFINES 3)              *
001310******************************************************************
001320 01  WKS-IDIOMAS-TABLA.
001330     02  WKS-IDIOMA-ENT OCCURS 10 TIMES INDEXED BY WKS-IX-IDI.
001340         03  WKS-IDIOMA-NOMBRE    PIC X(15) VALUE SPACES.
001350         03  WKS-IDIOMA-CONTADOR  PIC 9(05) COMP VALUE ZERO.
001360 01  WKS-NUM-IDIOMAS              PIC 9(02) COMP VALUE ZERO.
001370 01  WKS-IDIOMAS-PLANO REDEFINES WKS-IDIOMAS-TABLA.
001380     02  FILLER OCCURS 10 TIMES   PIC X(20).
001390******************************************************************
001400*        GRUPOS CRUDOS DE PRERREQUISITO Y ALTERNATIVAS           *
001410******************************************************************
001420 01  WKS-GRUPOS-CRUDOS.
001430     02  WKS-GRUPO-CRUDO OCCURS 10 TIMES INDEXED BY WKS-IX-GC
001440                        PIC X(120).
001450 01  WKS-ALTERNATIVAS-CRUDAS.
001460     02  WKS-ALT-CRUDA OCCURS 10 TIMES INDEXED BY WKS-IX-AC
001470                       PIC X(40).
001480 01  WKS-TRAILING-TEXTO           PIC X(120) VALUE SPACES.
001490 01  WKS-ALT-CODIGO-CRUDO         PIC X(40)  VALUE SPACES.
001500 01  WKS-ALT-GRADO-CRUDO          PIC X(10)  VALUE SPACES.
001510******************************************************************
001520*        MUESTRA DE LOS PRIMEROS TRES CURSOS PROCESADOS          *
001530******************************************************************
001540 01  WKS-MUESTRA-CURSOS.
001550     02  WKS-MUESTRA-CURSO OCCURS 3 TIMES.
001560         03  WKS-MUESTRA-CODIGO   PIC X(10) VALUE SPACES.
001570         03  WKS-MUESTRA-NOMBRE   PIC X(60) VALUE SPACES.
001580 01  WKS-GUIONES                  PIC X(66) VALUE ALL "=".
001590*
001600 PROCEDURE DIVISION.
001610******************************************************************
001620 100-PRINCIPAL SECTION.
001630     PERFORM 110-ABRE-ARCHIVOS
001640     PERFORM 200-LEE-CURSO
001650     PERFORM 900-PROCESA-REGISTRO THRU 900-PROCESA-REGISTRO-E
001660             UNTIL CURSO-IN-EOF
001670     PERFORM 700-ESTADISTICAS
001680     PERFORM 180-CIERRA-ARCHIVOS
001690     STOP RUN.
001700 100-PRINCIPAL-E. EXIT.
001710*
001720 110-ABRE-ARCHIVOS SECTION.
001730     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
001740     OPEN INPUT  CURSO-IN
001750     OPEN OUTPUT CURSO-OUT
001760     IF NOT FS-CURSO-IN-OK OR NOT FS-CURSO-OUT-OK
001770        DISPLAY "EDU35001 - ERROR AL ABRIR ARCHIVOS "
001780                FS-CURSO-IN " / " FS-CURSO-OUT
001790        MOVE 91 TO RETURN-CODE
001800        STOP RUN
001810     END-IF.
001820 110-ABRE-ARCHIVOS-E. EXIT.
001830*
001840 180-CIERRA-ARCHIVOS SECTION.
001850     CLOSE CURSO-IN CURSO-OUT.
001860 180-CIERRA-ARCHIVOS-E. EXIT.
001870*
001880 200-LEE-CURSO SECTION.
001890     READ CURSO-IN
001900         AT END
001910            MOVE "S" TO WKS-CURSO-IN-EOF-SW
001920     END-READ.
001930 200-LEE-CURSO-E. EXIT.
001940*
001950******************************************************************
001960*     PROCESA UN REGISTRO LEIDO DEL CATALOGO DE CURSOS           *
001970******************************************************************
001980 900-PROCESA-REGISTRO SECTION.
001990     ADD 1 TO WKS-NUM-LINEA
002000     IF REG-CURSO-IN (1:800) = SPACES
002010        CONTINUE
002020     ELSE
002030        PERFORM 210-DIVIDE-CAMPOS
002040        IF WKS-CAMPOS-OK
002050           INITIALIZE EDC01-REG-SALIDA
002060           MOVE EDC01-E-CODIGO    TO EDC01-S-CODIGO
002070           MOVE EDC01-E-NOMBRE    TO EDC01-S-NOMBRE
002080           MOVE EDC01-E-CREDITOS  TO EDC01-S-CREDITOS
002090           PERFORM 300-PARSEA-PREREQ
002100           PERFORM 400-PARSEA-CONDICIONES
002110           PERFORM 500-ESCRIBE-CURSO
002120           PERFORM 600-ACUMULA-TOTALES
002130        ELSE
002140           DISPLAY "EDU35001 - ADVERTENCIA LINEA " WKS-NUM-LINEA
002150                   " CAMPOS = " WKS-NUM-CAMPOS " (SE ESPERAN 8)"
002160        END-IF
002170     END-IF
002180     PERFORM 200-LEE-CURSO.
002190 900-PROCESA-REGISTRO-E. EXIT.
002200*
002210******************************************************************
002220*     DIVIDE LA LINEA PSV EN LOS 8 CAMPOS DEL CATALOGO           *
002230******************************************************************
002240 210-DIVIDE-CAMPOS SECTION.
002250     MOVE REG-CURSO-IN TO WKS-LINEA-CURSO
002260     MOVE 1             TO WKS-NUM-CAMPOS
002270     PERFORM 215-CUENTA-BARRA VARYING WKS-I FROM 1 BY 1
002280             UNTIL WKS-I > 800
002290     IF WKS-NUM-CAMPOS NOT = 8
002300        MOVE "N" TO WKS-CAMPOS-OK-SW
002310     ELSE
002320        MOVE "S" TO WKS-CAMPOS-OK-SW
002330        UNSTRING REG-CURSO-IN DELIMITED BY "|"
002340            INTO EDC01-E-CODIGO        EDC01-E-NOMBRE
002350                 EDC01-E-IDIOMA         EDC01-E-CREDITOS
002360                 EDC01-E-CREDITOS-ECTS  EDC01-E-TEXTO-PREREQ
002370                 EDC01-E-TEXTO-CORREQ   EDC01-E-DESCRIPCION
002380        END-UNSTRING
002390     END-IF.
002400 210-DIVIDE-CAMPOS-E. EXIT.
002410*
002420 215-CUENTA-BARRA SECTION.
002430     IF WKS-LC-CHAR (WKS-I) = "|"
002440        ADD 1 TO WKS-NUM-CAMPOS
002450     END-IF.
002460 215-CUENTA-BARRA-E. EXIT.
002470*
002480******************************************************************
002490*     R1 - ANALIZA EL TEXTO LIBRE DE PRERREQUISITOS EN GRUPOS    *
002500******************************************************************
002510 300-PARSEA-PREREQ SECTION.
002520     MOVE SPACES TO WKS-GRUPOS-CRUDOS
002530     MOVE 0      TO WKS-NUM-GRUPOS-CRUDO
002540     IF EDC01-E-TEXTO-PREREQ = SPACES OR
002550        EDC01-E-TEXTO-PREREQ (1:3) = "Yok"
002560        CONTINUE
002570     ELSE
002580        PERFORM 310-EXTRAE-GRUPOS-TEXTO
002590        PERFORM 320-PROCESA-GRUPOS VARYING WKS-G FROM 1 BY 1
002600                UNTIL WKS-G > WKS-NUM-GRUPOS-CRUDO
002610     END-IF.
002620 300-PARSEA-PREREQ-E. EXIT.
002630*
002640 310-EXTRAE-GRUPOS-TEXTO SECTION.
002650     MOVE "N" TO WKS-VIO-PARENTESIS-SW
002660     MOVE "N" TO WKS-EN-GRUPO-SW
002670     MOVE 0   TO WKS-POS-ULTIMO-PAREN
002680     PERFORM 315-EXAMINA-CARACTER VARYING WKS-I FROM 1 BY 1
002690             UNTIL WKS-I > 200
002700     IF NOT WKS-VIO-PARENTESIS
002710        MOVE 1 TO WKS-NUM-GRUPOS-CRUDO
002720        MOVE EDC01-E-TEXTO-PREREQ TO WKS-GRUPO-CRUDO (1)
002730     ELSE
002740        MOVE SPACES TO WKS-TRAILING-TEXTO
002750        IF WKS-POS-ULTIMO-PAREN < 200
002760           MOVE EDC01-E-TEXTO-PREREQ
002770                  (WKS-POS-ULTIMO-PAREN + 1 : )
002780               TO WKS-TRAILING-TEXTO
002790        END-IF
002800        PERFORM 330-CONTIENE-VEYA
002810        IF WKS-RESULTADO-VEYA
002820           ADD 1 TO WKS-NUM-GRUPOS-CRUDO
002830           MOVE WKS-TRAILING-TEXTO
002840             TO WKS-GRUPO-CRUDO (WKS-NUM-GRUPOS-CRUDO)
002850        END-IF
002860     END-IF.
002870 310-EXTRAE-GRUPOS-TEXTO-E. EXIT.
002880*
002890 315-EXAMINA-CARACTER SECTION.
002900     EVALUATE EDC01-PR-CHAR (WKS-I)
002910        WHEN "("
002920           MOVE "S" TO WKS-VIO-PARENTESIS-SW
002930           MOVE "S" TO WKS-EN-GRUPO-SW
002940           ADD 1 TO WKS-NUM-GRUPOS-CRUDO
002950           MOVE SPACES TO WKS-GRUPO-CRUDO (WKS-NUM-GRUPOS-CRUDO)
002960           MOVE 1 TO WKS-PTR-GRUPO
002970        WHEN ")"
002980           MOVE "N" TO WKS-EN-GRUPO-SW
002990           MOVE WKS-I TO WKS-POS-ULTIMO-PAREN
003000        WHEN OTHER
003010           IF WKS-EN-GRUPO
003020              STRING EDC01-PR-CHAR (WKS-I) DELIMITED BY SIZE
003030                     INTO WKS-GRUPO-CRUDO (WKS-NUM-GRUPOS-CRUDO)
003040                     WITH POINTER WKS-PTR-GRUPO
003050              END-STRING
003060           END-IF
003070     END-EVALUATE.
003080 315-EXAMINA-CARACTER-E. EXIT.
003090*
003100******************************************************************
003110*     BUSCA LA PALABRA "veya" DENTRO DE WKS-TRAILING-TEXTO       *
003120******************************************************************
003130 330-CONTIENE-VEYA SECTION.
003140     MOVE "N" TO WKS-RESULTADO-VEYA-SW
003150     PERFORM 335-BUSCA-VEYA-CAR VARYING WKS-P FROM 1 BY 1
003160             UNTIL WKS-P > 116.
003170 330-CONTIENE-VEYA-E. EXIT.
003180*
003190 335-BUSCA-VEYA-CAR SECTION.
003200     IF WKS-TRAILING-TEXTO (WKS-P : 4) = "veya"
003210        MOVE "S" TO WKS-RESULTADO-VEYA-SW
003220     END-IF.
003230 335-BUSCA-VEYA-CAR-E. EXIT.
003240*
003250******************************************************************
003260*     DIVIDE UN GRUPO CRUDO EN SUS ALTERNATIVAS (veya) Y LAS     *
003270*     VALIDA CONTRA EL PATRON CODIGO MIN GRADO                  *
003280******************************************************************
003290 320-PROCESA-GRUPOS SECTION.
003300     MOVE SPACES TO WKS-ALTERNATIVAS-CRUDAS
003310     UNSTRING WKS-GRUPO-CRUDO (WKS-G) DELIMITED BY "veya"
003320         INTO WKS-ALT-CRUDA (1) WKS-ALT-CRUDA (2)
003330              WKS-ALT-CRUDA (3) WKS-ALT-CRUDA (4)
003340              WKS-ALT-CRUDA (5) WKS-ALT-CRUDA (6)
003350              WKS-ALT-CRUDA (7) WKS-ALT-CRUDA (8)
003360              WKS-ALT-CRUDA (9) WKS-ALT-CRUDA (10)
003370         TALLYING IN WKS-NUM-ALT-CRUDO
003380     END-UNSTRING
003390     ADD 1 TO EDC01-S-NUM-GRUPOS
003400     MOVE 0 TO EDC01-S-GRP-NUM-ALT (EDC01-S-NUM-GRUPOS)
003410     MOVE EDC01-S-NUM-GRUPOS
003420       TO EDC01-S-GRP-NUMERO (EDC01-S-NUM-GRUPOS)
003430     PERFORM 321-PROCESA-ALTERNATIVA
003440             VARYING WKS-A FROM 1 BY 1
003450             UNTIL WKS-A > WKS-NUM-ALT-CRUDO
003460     IF EDC01-S-GRP-NUM-ALT (EDC01-S-NUM-GRUPOS) = 0
003470        SUBTRACT 1 FROM EDC01-S-NUM-GRUPOS
003480     END-IF.
003490 320-PROCESA-GRUPOS-E. EXIT.
003500*
003510 321-PROCESA-ALTERNATIVA SECTION.
003520     MOVE SPACES TO WKS-ALT-CODIGO-CRUDO WKS-ALT-GRADO-CRUDO
003530     UNSTRING WKS-ALT-CRUDA (WKS-A) DELIMITED BY " MIN "
003540         INTO WKS-ALT-CODIGO-CRUDO WKS-ALT-GRADO-CRUDO
003550     END-UNSTRING
003560     IF WKS-ALT-CODIGO-CRUDO NOT = SPACES AND
003570        WKS-ALT-GRADO-CRUDO NOT = SPACES AND
003580        WKS-ALT-CODIGO-CRUDO NOT = WKS-ALT-CRUDA (WKS-A)
003590        ADD 1 TO EDC01-S-GRP-NUM-ALT (EDC01-S-NUM-GRUPOS)
003600        MOVE 0 TO WKS-J
003610        PERFORM 322-COPIA-CARACTER-ALT VARYING WKS-I FROM 1 BY 1
003620                UNTIL WKS-I > 40
003630        MOVE WKS-ALT-GRADO-CRUDO (1:2)
003640          TO EDC01-S-ALT-MINIMO (EDC01-S-NUM-GRUPOS,
003650             EDC01-S-GRP-NUM-ALT (EDC01-S-NUM-GRUPOS))
003660     END-IF.
003670 321-PROCESA-ALTERNATIVA-E. EXIT.
003680*
003690 322-COPIA-CARACTER-ALT SECTION.
003700     IF WKS-ALT-CODIGO-CRUDO (WKS-I : 1) NOT = SPACE
003710        AND WKS-J < 10
003720        ADD 1 TO WKS-J
003730        MOVE WKS-ALT-CODIGO-CRUDO (WKS-I : 1)
003740          TO EDC01-S-ALT-CODIGO (EDC01-S-NUM-GRUPOS,
003750             EDC01-S-GRP-NUM-ALT (EDC01-S-NUM-GRUPOS))
003760             (WKS-J : 1)
003770     END-IF.
003780 322-COPIA-CARACTER-ALT-E. EXIT.
003790*
003800******************************************************************
003810*     R2 - EXTRAE LAS CONDICIONES ESPECIALES                     *
003820******************************************************************
003830 400-PARSEA-CONDICIONES SECTION.
003840     IF EDC01-E-TEXTO-CORREQ NOT = SPACES AND
003850        EDC01-E-TEXTO-CORREQ (1:3) NOT = "Yok"
003860        PERFORM 410-BUSCA-RESTRICCION-ANIO
003870     END-IF
003880     PERFORM 420-BUSCA-DIGER-SARTLAR.
003890 400-PARSEA-CONDICIONES-E. EXIT.
003900*
003910 410-BUSCA-RESTRICCION-ANIO SECTION.
003920     PERFORM 415-EXAMINA-CORREQ VARYING WKS-I FROM 1 BY 1
003930             UNTIL WKS-I > 94.
003940 410-BUSCA-RESTRICCION-ANIO-E. EXIT.
003950*
003960 415-EXAMINA-CORREQ SECTION.
003970     IF EDC01-CQ-CHAR (WKS-I) IS NUMERIC AND
003980        EDC01-E-TEXTO-CORREQ (WKS-I + 1 : 6) = ".Sinif"
003990        ADD 1 TO EDC01-S-NUM-CONDICIONES
004000        STRING EDC01-CQ-CHAR (WKS-I) DELIMITED BY SIZE
004010               ".Sinif"              DELIMITED BY SIZE
004020               INTO EDC01-S-CONDICION (EDC01-S-NUM-CONDICIONES)
004030     END-IF.
004040 415-EXAMINA-CORREQ-E. EXIT.
004050*
004060 420-BUSCA-DIGER-SARTLAR SECTION.
004070     PERFORM 425-EXAMINA-PRERREQ VARYING WKS-P FROM 1 BY 1
004080             UNTIL WKS-P > 187.
004090 420-BUSCA-DIGER-SARTLAR-E. EXIT.
004100*
004110 425-EXAMINA-PRERREQ SECTION.
004120     IF EDC01-E-TEXTO-PREREQ (WKS-P : 13) = "Diger Sartlar"
004130        ADD 1 TO EDC01-S-NUM-CONDICIONES
004140        MOVE "Diger Sartlar"
004150          TO EDC01-S-CONDICION (EDC01-S-NUM-CONDICIONES)
004160        MOVE 188 TO WKS-P
004170     END-IF.
004180 425-EXAMINA-PRERREQ-E. EXIT.
004190*
004200******************************************************************
004210*     ESCRIBE EL REGISTRO ESTRUCTURADO DE CURSO                  *
004220******************************************************************
004230 500-ESCRIBE-CURSO SECTION.
004240     MOVE EDC01-REG-SALIDA TO REG-CURSO-OUT
004250     WRITE REG-CURSO-OUT
004260     IF WKS-TOTAL-CURSOS < 3
004270        ADD 1 TO WKS-TOTAL-CURSOS
004280        MOVE EDC01-S-CODIGO TO WKS-MUESTRA-CODIGO
004281                                 (WKS-TOTAL-CURSOS)
004290        MOVE EDC01-S-NOMBRE TO WKS-MUESTRA-NOMBRE
004291                                 (WKS-TOTAL-CURSOS)
004300        SUBTRACT 1 FROM WKS-TOTAL-CURSOS
004310     END-IF.
004320 500-ESCRIBE-CURSO-E. EXIT.
004330*
004340******************************************************************
004350*     ACUMULA TOTAL GENERAL Y TOTAL POR IDIOMA                   *
004360******************************************************************
004370 600-ACUMULA-TOTALES SECTION.
004380     ADD 1 TO WKS-TOTAL-CURSOS
004390     MOVE "N" TO WKS-CAMPOS-OK-SW
004400     SET WKS-IX-IDI TO 1
004410     PERFORM 610-BUSCA-IDIOMA VARYING WKS-IX-IDI FROM 1 BY 1
004420             UNTIL WKS-IX-IDI > WKS-NUM-IDIOMAS
004430     IF WKS-CAMPOS-OK-SW = "N" AND WKS-NUM-IDIOMAS < 10
004440        ADD 1 TO WKS-NUM-IDIOMAS
004450        MOVE EDC01-E-IDIOMA TO WKS-IDIOMA-NOMBRE (WKS-NUM-IDIOMAS)
004460        MOVE 1 TO WKS-IDIOMA-CONTADOR (WKS-NUM-IDIOMAS)
004470     END-IF.
004480 600-ACUMULA-TOTALES-E. EXIT.
004490*
004500 610-BUSCA-IDIOMA SECTION.
004510     IF WKS-IDIOMA-NOMBRE (WKS-IX-IDI) = EDC01-E-IDIOMA
004520        ADD 1 TO WKS-IDIOMA-CONTADOR (WKS-IX-IDI)
004530        MOVE "S" TO WKS-CAMPOS-OK-SW
004540     END-IF.
004550 610-BUSCA-IDIOMA-E. EXIT.
004560*
004570******************************************************************
004580*     TOTALES DE CONTROL Y MUESTRA FINAL                         *
004590******************************************************************
004600 700-ESTADISTICAS SECTION.
004610     DISPLAY WKS-GUIONES
004620     DISPLAY "EDU35001 - TOTALES DE CONTROL DE CONVERSION DE "
004630             "CURSOS"
004640     DISPLAY "FECHA DE CORRIDA   : " WKS-FS-DIA "/" WKS-FS-MES
004650             "/" WKS-FS-ANIO
004660     DISPLAY "TOTAL DE CURSOS    : " WKS-TOTAL-CURSOS
004670     PERFORM 710-MUESTRA-IDIOMAS VARYING WKS-IX-IDI FROM 1 BY 1
004680             UNTIL WKS-IX-IDI > WKS-NUM-IDIOMAS
004690     DISPLAY "MUESTRA - PRIMEROS 3 CURSOS:"
004700     PERFORM 720-MUESTRA-CURSOS VARYING WKS-I FROM 1 BY 1
004710             UNTIL WKS-I > 3
004720     DISPLAY WKS-GUIONES.
004730 700-ESTADISTICAS-E. EXIT.
004740*
004750 710-MUESTRA-IDIOMAS SECTION.
004760     DISPLAY "  IDIOMA " WKS-IDIOMA-NOMBRE (WKS-IX-IDI)
004770             " : " WKS-IDIOMA-CONTADOR (WKS-IX-IDI).
004780 710-MUESTRA-IDIOMAS-E. EXIT.
004790*
004800 720-MUESTRA-CURSOS SECTION.
004810     IF WKS-MUESTRA-CODIGO (WKS-I) NOT = SPACES
004820        DISPLAY "  " WKS-MUESTRA-CODIGO (WKS-I) " - "
004830                WKS-MUESTRA-NOMBRE (WKS-I)
004840     END-IF.
